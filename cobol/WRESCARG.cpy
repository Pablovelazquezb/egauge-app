000100*----------------------------------------------------------------*
000200*COPY DE REGISTRO RESUMEN DE CARGA DE LECTURAS (CARGALEC)        *
000300*LONGITUD DE REGISTRO (53) - UN REGISTRO POR CORRIDA             *
000400*----------------------------------------------------------------*
000500* 12/03/02 RAG  ALTA INICIAL DEL COPY (PROYECTO EGAUGE-CFE)      *
000600*----------------------------------------------------------------*
000700 01  REG-RESCARGA.
000800     03 RCG-NOMBRE                   PIC  X(30).
000900     03 RCG-PRESENTADOS              PIC  9(06).
001000     03 RCG-CARGADOS                 PIC  9(06).
001100     03 RCG-ERRORES                  PIC  9(06).
001200     03 RCG-EXITO                    PIC  X(01).
001300        88 RCG-EXITO-SI                         VALUE 'Y'.
001400        88 RCG-EXITO-NO                         VALUE 'N'.
001500     03 FILLER                       PIC  X(04).
