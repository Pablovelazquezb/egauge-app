000100*----------------------------------------------------------------*
000200*COPY DE COMUNICACION CON LA RUTINA CLATARIF                    *
000300*SE COMPLETA LA FECHA-HORA LOCAL Y DEVUELVE LA BANDA TARIFARIA   *
000400*CALL 'CLATARIF' USING WCLATARI.                                 *
000500*----------------------------------------------------------------*
000600* 04/06/03 RAG  ALTA INICIAL DEL COPY (PROYECTO EGAUGE-CFE)      *
000700*----------------------------------------------------------------*
000800 01  WCLATARI.
000900     03 WCLATARI-ENTRADA.
001000        05 WCLATARI-AAAA             PIC  9(04).
001100        05 WCLATARI-MM               PIC  9(02).
001200        05 WCLATARI-DD               PIC  9(02).
001300        05 WCLATARI-HH               PIC  9(02).
001400        05 WCLATARI-MI               PIC  9(02).
001500     03 WCLATARI-SALIDA.
001600        05 WCLATARI-TARIFA           PIC  X(10).
001700        05 WCLATARI-RC               PIC  X(02).
001800           88 WCLATARI-RC-OK                    VALUE '00'.
001900           88 WCLATARI-RC-DEFECTO                VALUE '99'.
002000     03 FILLER                       PIC  X(05).
