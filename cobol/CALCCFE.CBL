000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   CALCCFE.
000400 AUTHOR.       RAUL A. GUZMAN.
000500 INSTALLATION. EDUSAM - CONTROL DE FACTURACION CFE.
000600 DATE-WRITTEN. 04/06/1983.
000700 DATE-COMPILED.
000800 SECURITY.     NINGUNA.
000900
001000*------------------------------------------------------------*
001100* CALCULO DE FACTURA CFE - TARIFA GDMTH POR CLIENTE           *
001200*------------------------------------------------------------*
001300* ACUMULA LAS LECTURAS CLASIFICADAS DEL CLIENTE SOLICITADO,   *
001400* POR BANDA HORARIA (BASE/INTERMEDIO/PUNTA), DENTRO DEL        *
001500* PERIODO PEDIDO, Y APLICA LAS FORMULAS DE FACTURACION DE     *
001600* CFE PARA EMITIR EL ESTADO DE CUENTA IMPRESO.                *
001700*------------------------------------------------------------*
001800* HISTORIAL DE CAMBIOS
001900*------------------------------------------------------------*
002000* 04/06/83 RAG  ALTA INICIAL DEL PROGRAMA (TOMADO DEL PROGRAMA
002100*               DE VENTAS ANTERIOR, SE REEMPLAZA EL LISTADO DE
002200*               VENTAS POR LA FACTURA CFE).
002250* 03/02/99 EPR  REVISION Y2K - LOS CAMPOS DE FECHA YA TRAEN
002260*               EL AÑO CON 4 DIGITOS, SIN IMPACTO.
002300* 30/09/05 RAG  SE INCORPORA EL DECRETO DAP (ALUMBRADO
002400*               PUBLICO) EN EL CALCULO DEL SUBTOTAL.
002450* 20/05/07 RAG  TICKET EGA-0045 SE AJUSTA EL REDONDEO DE LOS
002460*               IMPORTES A 2 DECIMALES EN CADA PASO.
002500* 17/02/11 RAG  TICKET EGA-0118 SE AGREGA LA DEMANDA DE
002600*               DISTRIBUCION (FACTOR DE CARGA 0.57).
003100* 08/07/16 RAG  TICKET EGA-0231 PUESTA EN MARCHA EGAUGE-CFE.
003150* 06/08/18 RAG  TICKET EGA-0271 SE AGREGA AL TITULO DE LA
003160*               FACTURA EL SENSOR (CLI-HOST) DEL CLIENTE, Y SE
003170*               REVISAN LOS PERFORM PARA QUE VAYAN CON THRU
003180*               FIN-nnnnn (SE AGREGA UN GO TO EN 20100-READ-
003190*               LECCLA PARA EL EOF DE LECCLA).
003200*------------------------------------------------------------*
003300
003400 ENVIRONMENT DIVISION.
003500*--------------------
003600
003700 CONFIGURATION SECTION.
003800*---------------------
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300*--------------------
004400
004500 FILE-CONTROL.
004600*------------
004700
004800     SELECT CUSTOMER-FILE    ASSIGN       TO DDCLIMAE
004900                             ORGANIZATION IS LINE SEQUENTIAL
005000                             FILE STATUS  IS FS-CLIMAE.
005100
005200     SELECT CLASSIFIED-READING-FILE
005300                              ASSIGN       TO DDLECCLA
005400                             ORGANIZATION IS SEQUENTIAL
005500                             FILE STATUS  IS FS-LECCLA.
005600
005700     SELECT PRICE-FILE       ASSIGN       TO DDPRECIO
005800                             ORGANIZATION IS SEQUENTIAL
005900                             FILE STATUS  IS FS-PRECIO.
006000
006100     SELECT INVOICE-REPORT   ASSIGN       TO DDFACCFE
006200                             ORGANIZATION IS SEQUENTIAL
006300                             FILE STATUS  IS FS-FACCFE.
006400
006500 DATA DIVISION.
006600*-------------
006700
006800 FILE SECTION.
006900*------------
007000
007100 FD  CUSTOMER-FILE
007200     RECORDING MODE IS F
007300     BLOCK 0.
007400 01  REG-CLIMAE-FD                  PIC  X(102).
007500
007600 FD  CLASSIFIED-READING-FILE
007700     RECORDING MODE IS F
007800     BLOCK 0.
007900 01  REG-LECCLA-FD                  PIC  X(042).
008000
008100 FD  PRICE-FILE
008200     RECORDING MODE IS F
008300     BLOCK 0.
008400 01  REG-PRECIO-FD                  PIC  X(052).
008500
008600 FD  INVOICE-REPORT
008700     RECORDING MODE IS F
008800     BLOCK 0.
008900 01  REG-FACCFE-FD                  PIC  X(133).
009000
009100 WORKING-STORAGE SECTION.
009200*-----------------------
009300 77  CTE-PROGRAMA                   PIC  X(20) VALUE 'CALCCFE'.
009400
009500*----------------------------------------------------------*
009600* COPIAS DE LOS REGISTROS DE TRABAJO                       *
009700*----------------------------------------------------------*
009800 COPY WCLIENTE.
009900 COPY WLECCLAS.
010000 COPY WPRECIOS.
010100 COPY WFACTCFE.
010200 COPY WLINFACT.
010300 COPY WCANCELA.
010400
010500*----------------------------------------------------------*
010600* PARAMETROS DE LA CORRIDA (CLIENTE Y PERIODO SOLICITADO)   *
010700*----------------------------------------------------------*
010800 01  WS-PARAMETROS.
010900     03 WS-PARM-CLI-ID               PIC  9(06).
011000     03 WS-PARM-FEC-INI               PIC  9(08).
011100     03 WS-PARM-FEC-INI-R REDEFINES WS-PARM-FEC-INI.
011200        05 WS-PARM-FEC-INI-AAAA      PIC  9(04).
011300        05 WS-PARM-FEC-INI-MM        PIC  9(02).
011400        05 WS-PARM-FEC-INI-DD        PIC  9(02).
011500     03 WS-PARM-FEC-FIN               PIC  9(08).
011600     03 WS-PARM-FEC-FIN-R REDEFINES WS-PARM-FEC-FIN.
011700        05 WS-PARM-FEC-FIN-AAAA      PIC  9(04).
011800        05 WS-PARM-FEC-FIN-MM        PIC  9(02).
011900        05 WS-PARM-FEC-FIN-DD        PIC  9(02).
011905     03 FILLER                      PIC  X(05).
012000
012100*----------------------------------------------------------*
012200* TABLA DE ACUMULADORES POR BANDA HORARIA                  *
012300* (POSICION 1=BASE, 2=INTERMEDIO, 3=PUNTA - FIJO)           *
012400*----------------------------------------------------------*
012500 01  WT-BANDAS.
012600     03 WT-BANDA-1.
012700        05 WT-B1-NOMBRE              PIC  X(10) VALUE 'BASE'.
012800        05 WT-B1-CANT                PIC  9(07) COMP VALUE 0.
012900        05 WT-B1-SUMA                PIC S9(09)V9(03) VALUE 0.
013000        05 WT-B1-MAX                 PIC S9(07)V9(03) VALUE 0.
013100        05 WT-B1-PRIMERA             PIC  X(01) VALUE 'S'.
013150        05 FILLER                    PIC  X(05) VALUE ' '.
013200     03 WT-BANDA-2.
013300        05 WT-B2-NOMBRE              PIC  X(10) VALUE 'INTERMEDIO'.
013400        05 WT-B2-CANT                PIC  9(07) COMP VALUE 0.
013500        05 WT-B2-SUMA                PIC S9(09)V9(03) VALUE 0.
013600        05 WT-B2-MAX                 PIC S9(07)V9(03) VALUE 0.
013700        05 WT-B2-PRIMERA             PIC  X(01) VALUE 'S'.
013750        05 FILLER                    PIC  X(05) VALUE ' '.
013800     03 WT-BANDA-3.
013900        05 WT-B3-NOMBRE              PIC  X(10) VALUE 'PUNTA'.
014000        05 WT-B3-CANT                PIC  9(07) COMP VALUE 0.
014100        05 WT-B3-SUMA                PIC S9(09)V9(03) VALUE 0.
014200        05 WT-B3-MAX                 PIC S9(07)V9(03) VALUE 0.
014300        05 WT-B3-PRIMERA             PIC  X(01) VALUE 'S'.
014350        05 FILLER                    PIC  X(05) VALUE ' '.
014400 01  WT-BANDAS-TABLA REDEFINES WT-BANDAS.
014500     03 WT-BANDA-ITEM OCCURS 3 TIMES INDEXED BY WS-IDX-BANDA.
014600        05 WT-BI-NOMBRE              PIC  X(10).
014700        05 WT-BI-CANT                PIC  9(07) COMP.
014800        05 WT-BI-SUMA                PIC S9(09)V9(03).
014900        05 WT-BI-MAX                 PIC S9(07)V9(03).
015000        05 WT-BI-PRIMERA             PIC  X(01).
015100           88 WT-BI-ES-PRIMERA                   VALUE 'S'.
015150        05 FILLER                    PIC  X(05).
015200
015300 77  WS-IDX-BUSCADO                 PIC  9(02) COMP VALUE 0.
015400 77  WS-LECTURAS-CLIENTE            PIC  9(07) COMP VALUE 0.
015500
015600 77  WS-SIGO-LEYENDO                PIC  X(01) VALUE 'S'.
015700     88 88-SIGO-LEYENDO-SI                       VALUE 'S'.
015800     88 88-SIGO-LEYENDO-NO                        VALUE 'N'.
015900
016000 77  WS-DENTRO-PERIODO              PIC  X(01) VALUE 'N'.
016100     88 88-DENTRO-PERIODO-SI                     VALUE 'S'.
016200     88 88-DENTRO-PERIODO-NO                      VALUE 'N'.
016300
016400*----------------------------------------------------------*
016500* AREAS DE TRABAJO PARA EL CALCULO DE LA FACTURA            *
016600*----------------------------------------------------------*
016700 77  WS-CONSUMO-TOTAL                PIC S9(09)V9(02) VALUE 0.
016800 77  WS-FORMULA-DISTRIBUCION         PIC S9(09)V9(04) VALUE 0.
016900 77  WS-DIVISOR-CARGA                PIC  9(05)V9(02) VALUE 410.40.
017000
017100*----------------------------------------------------------*
017200* AREA DE EDICION PARA LOS IMPORTES IMPRESOS EN LA FACTURA  *
017300*----------------------------------------------------------*
017400 77  WS-IMPORTE                      PIC S9(09)V9(02) VALUE 0.
017500 77  WS-IMPORTE-ED                   PIC  Z,ZZZ,ZZ9.99-.
017600 77  WS-ETIQUETA                     PIC  X(30) VALUE ' '.
017700
017800 77  WS-HOJA                         PIC  9(05) COMP VALUE 0.
017900 77  WS-HOJA-ED                      PIC  9(05).
018000 77  WS-LINEA                        PIC  9(02) COMP VALUE 80.
018100 77  WCN-LINEAS-MAX                  PIC  9(02) COMP VALUE 60.
018200
018300*----------------------------------------------------------*
018400* ESTADOS DE ARCHIVO Y CONTADORES                            *
018500*----------------------------------------------------------*
018600 77  FS-CLIMAE                      PIC  X(02) VALUE ' '.
018700     88 88-FS-CLIMAE-OK                          VALUE '00'.
018800     88 88-FS-CLIMAE-EOF                          VALUE '10'.
018900
019000 77  WS-OPEN-CLIMAE                  PIC  X VALUE 'N'.
019100     88 88-OPEN-CLIMAE-SI                        VALUE 'S'.
019200     88 88-OPEN-CLIMAE-NO                         VALUE 'N'.
019300
019400 77  FS-LECCLA                      PIC  X(02) VALUE ' '.
019500     88 88-FS-LECCLA-OK                          VALUE '00'.
019600     88 88-FS-LECCLA-EOF                          VALUE '10'.
019700
019800 77  WS-OPEN-LECCLA                  PIC  X VALUE 'N'.
019900     88 88-OPEN-LECCLA-SI                        VALUE 'S'.
020000     88 88-OPEN-LECCLA-NO                         VALUE 'N'.
020100
020200 77  FS-PRECIO                      PIC  X(02) VALUE ' '.
020300     88 88-FS-PRECIO-OK                          VALUE '00'.
020400
020500 77  WS-OPEN-PRECIO                  PIC  X VALUE 'N'.
020600     88 88-OPEN-PRECIO-SI                        VALUE 'S'.
020700     88 88-OPEN-PRECIO-NO                         VALUE 'N'.
020800
020900 77  FS-FACCFE                      PIC  X(02) VALUE ' '.
021000     88 88-FS-FACCFE-OK                          VALUE '00'.
021100
021200 77  WS-OPEN-FACCFE                  PIC  X VALUE 'N'.
021300     88 88-OPEN-FACCFE-SI                        VALUE 'S'.
021400     88 88-OPEN-FACCFE-NO                         VALUE 'N'.
021500
021600 77  WS-CLI-ENCONTRADO              PIC  X(01) VALUE 'N'.
021700     88 88-CLI-ENCONTRADO-SI                     VALUE 'S'.
021800     88 88-CLI-ENCONTRADO-NO                      VALUE 'N'.
021900
022000 77  WS-PARRAFO                      PIC  X(50) VALUE ' '.
022100
022200*-------------------------------------------------------------*
022300 PROCEDURE DIVISION.
022400*-------------------------------------------------------------*
022500
022600 00000-CUERPO-PRINCIPAL.
022700*-----------------------------
022800
022900     PERFORM 10000-INICIO             THRU FIN-10000.
023000
023100     PERFORM 20000-PROCESO            THRU FIN-20000.
023200
023300     PERFORM 24000-CALCULO-FACTURA    THRU FIN-24000.
023400
023500     PERFORM 26000-IMPRIMO-FACTURA    THRU FIN-26000.
023600
023700     PERFORM 30000-FINALIZO           THRU FIN-30000.
023800
023900     STOP RUN.
024000
024100*-------------------------------------------------------------*
024200 10000-INICIO.
024300*-----------------------------
024400
024500     INITIALIZE WCANCELA.
024600     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.
024700
024800     PERFORM 10100-ABRO-ARCHIVOS      THRU FIN-10100.
024900
025000     PERFORM 10200-LEO-PARAMETROS     THRU FIN-10200.
025100
025200     PERFORM 10300-BUSCO-CLIENTE      THRU FIN-10300.
025300
025400     PERFORM 10400-LEO-PRECIOS        THRU FIN-10400.
025500
025600 FIN-10000.
025700     EXIT.
025800
025900 10100-ABRO-ARCHIVOS.
026000*-----------------------------
026100
026200     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.
026300
026400     OPEN INPUT CUSTOMER-FILE.
026500
026600     EVALUATE FS-CLIMAE
026700         WHEN '00'
026800              SET 88-OPEN-CLIMAE-SI  TO TRUE
026900         WHEN OTHER
027000              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
027100              MOVE 'CLIMAE  '       TO WCANCELA-RECURSO
027200              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
027300              MOVE FS-CLIMAE         TO WCANCELA-CODRET
027400              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
027500              PERFORM 99999-CANCELO    THRU FIN-99999
027600     END-EVALUATE.
027700
027800     OPEN INPUT CLASSIFIED-READING-FILE.
027900
028000     EVALUATE FS-LECCLA
028100         WHEN '00'
028200              SET 88-OPEN-LECCLA-SI  TO TRUE
028300         WHEN OTHER
028400              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
028500              MOVE 'LECCLA  '       TO WCANCELA-RECURSO
028600              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
028700              MOVE FS-LECCLA         TO WCANCELA-CODRET
028800              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
028900              PERFORM 99999-CANCELO    THRU FIN-99999
029000     END-EVALUATE.
029100
029200     OPEN INPUT PRICE-FILE.
029300
029400     EVALUATE FS-PRECIO
029500         WHEN '00'
029600              SET 88-OPEN-PRECIO-SI  TO TRUE
029700         WHEN OTHER
029800              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
029900              MOVE 'PRECIO  '       TO WCANCELA-RECURSO
030000              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
030100              MOVE FS-PRECIO         TO WCANCELA-CODRET
030200              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
030300              PERFORM 99999-CANCELO    THRU FIN-99999
030400     END-EVALUATE.
030500
030600     OPEN OUTPUT INVOICE-REPORT.
030700
030800     EVALUATE FS-FACCFE
030900         WHEN '00'
031000              SET 88-OPEN-FACCFE-SI  TO TRUE
031100         WHEN OTHER
031200              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
031300              MOVE 'FACCFE  '       TO WCANCELA-RECURSO
031400              MOVE 'OPEN OUT  '     TO WCANCELA-OPERACION
031500              MOVE FS-FACCFE         TO WCANCELA-CODRET
031600              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
031700              PERFORM 99999-CANCELO    THRU FIN-99999
031800     END-EVALUATE.
031900
032000 FIN-10100.
032100     EXIT.
032200
032300 10200-LEO-PARAMETROS.
032400*-----------------------------
032500* SE PIDEN POR CONSOLA EL CLIENTE Y EL PERIODO A FACTURAR
032600* (NO HAY ARCHIVO DE PARAMETROS EN ESTA CORRIDA)
032700
032800     DISPLAY 'CALCCFE - INGRESE CLIENTE Y PERIODO (AAAAMMDD '
032900             'AAAAMMDD) :'.
033000     ACCEPT WS-PARM-CLI-ID           FROM CONSOLE.
033100     ACCEPT WS-PARM-FEC-INI          FROM CONSOLE.
033200     ACCEPT WS-PARM-FEC-FIN          FROM CONSOLE.
033300
033400     DISPLAY 'CALCCFE - PERIODO DESDE '
033500             WS-PARM-FEC-INI-AAAA '/' WS-PARM-FEC-INI-MM '/'
033600             WS-PARM-FEC-INI-DD ' HASTA '
033700             WS-PARM-FEC-FIN-AAAA '/' WS-PARM-FEC-FIN-MM '/'
033800             WS-PARM-FEC-FIN-DD.
033900
034000 FIN-10200.
034100     EXIT.
034200
034300 10300-BUSCO-CLIENTE.
034400*-----------------------------
034500* BUSQUEDA SECUENCIAL DEL CLIENTE SOLICITADO EN EL MAESTRO
034600
034700     MOVE '10300-BUSCO-CLIENTE'      TO WS-PARRAFO.
034800     SET 88-CLI-ENCONTRADO-NO         TO TRUE.
034900
035000     PERFORM 10310-READ-CLIMAE        THRU FIN-10310.
035100
035200     PERFORM 10301-COMPARO-CLIENTE
035250        THRU FIN-10301
035300        UNTIL 88-FS-CLIMAE-EOF
035400           OR 88-CLI-ENCONTRADO-SI.
035500
035600     IF  88-CLI-ENCONTRADO-NO
035700         MOVE WS-PARRAFO              TO WCANCELA-PARRAFO
035800         MOVE 'CLIMAE  '             TO WCANCELA-RECURSO
035900         MOVE 'BUSQUEDA'              TO WCANCELA-OPERACION
036000         MOVE '23'                    TO WCANCELA-CODRET
036100         MOVE 'CLIENTE NO EXISTE'     TO WCANCELA-MENSAJE
036200         PERFORM 99999-CANCELO         THRU FIN-99999
036300     END-IF.
036400
036500 FIN-10300.
036600     EXIT.
036700
036800 10301-COMPARO-CLIENTE.
036900*-----------------------------
037000* COMPARA UN REGISTRO DEL MAESTRO CONTRA EL CLIENTE SOLICITADO;
037100* SI NO COINCIDE, AVANZA A LA SIGUIENTE LECTURA DEL MAESTRO.
037200
037300     IF  CLI-ID                      = WS-PARM-CLI-ID
037400         SET 88-CLI-ENCONTRADO-SI     TO TRUE
037500     ELSE
037600         PERFORM 10310-READ-CLIMAE    THRU FIN-10310
037700     END-IF.
037800
037900 FIN-10301.
038000     EXIT.
038100
038200 10310-READ-CLIMAE.
038300*-----------------------------
038400
038500     MOVE '10310-READ-CLIMAE'        TO WS-PARRAFO.
038600
038700     READ CUSTOMER-FILE INTO REG-CLIENTE.
038800
038900     EVALUATE TRUE
039000         WHEN 88-FS-CLIMAE-OK
039100              CONTINUE
039200         WHEN 88-FS-CLIMAE-EOF
039300              CONTINUE
039400         WHEN OTHER
039500              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
039600              MOVE 'CLIMAE  '       TO WCANCELA-RECURSO
039700              MOVE 'READ'            TO WCANCELA-OPERACION
039800              MOVE FS-CLIMAE         TO WCANCELA-CODRET
039900              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
040000              PERFORM 99999-CANCELO    THRU FIN-99999
040100     END-EVALUATE.
040200
040300 FIN-10310.
040400     EXIT.
040500
040600 10400-LEO-PRECIOS.
040700*-----------------------------
040800* LEE EL UNICO REGISTRO DE PRECIOS VIGENTE PARA LA CORRIDA
040900
041000     MOVE '10400-LEO-PRECIOS'        TO WS-PARRAFO.
041100
041200     READ PRICE-FILE INTO REG-PRECIOS.
041300
041400     EVALUATE FS-PRECIO
041500         WHEN '00'
041600              CONTINUE
041700         WHEN OTHER
041800              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
041900              MOVE 'PRECIO  '       TO WCANCELA-RECURSO
042000              MOVE 'READ'            TO WCANCELA-OPERACION
042100              MOVE FS-PRECIO         TO WCANCELA-CODRET
042200              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
042300              PERFORM 99999-CANCELO    THRU FIN-99999
042400     END-EVALUATE.
042500
042600 FIN-10400.
042700     EXIT.
042800
042900*-------------------------------------------------------------*
043000 20000-PROCESO.
043100*-----------------------------
043200
043300     PERFORM 20100-READ-LECCLA        THRU FIN-20100.
043400
043500     PERFORM 20200-ACUMULO-BANDA
043600        THRU FIN-20200
043700       UNTIL 88-FS-LECCLA-EOF
043800          OR 88-SIGO-LEYENDO-NO.
043900
044000     IF  WS-LECTURAS-CLIENTE          = 0
044100         MOVE '20000-PROCESO'         TO WCANCELA-PARRAFO
044200         MOVE 'LECCLA  '             TO WCANCELA-RECURSO
044300         MOVE 'BUSQUEDA'              TO WCANCELA-OPERACION
044400         MOVE '24'                    TO WCANCELA-CODRET
044500         MOVE 'CLIENTE SIN LECTURAS'  TO WCANCELA-MENSAJE
044600         PERFORM 99999-CANCELO         THRU FIN-99999
044700     END-IF.
044800
044900 FIN-20000.
045000     EXIT.
045100
045200 20100-READ-LECCLA.
045300*-----------------------------
045400
045500     MOVE '20100-READ-LECCLA'         TO WS-PARRAFO.
045600
045700     READ CLASSIFIED-READING-FILE INTO REG-LECCLAS.
045800
045900     EVALUATE TRUE
046000         WHEN 88-FS-LECCLA-OK
046100              CONTINUE
046200         WHEN 88-FS-LECCLA-EOF
046250              GO TO FIN-20100
046400         WHEN OTHER
046500              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
046600              MOVE 'LECCLA  '        TO WCANCELA-RECURSO
046700              MOVE 'READ'             TO WCANCELA-OPERACION
046800              MOVE FS-LECCLA          TO WCANCELA-CODRET
046900              MOVE 'ERROR EN READ'    TO WCANCELA-MENSAJE
047000              PERFORM 99999-CANCELO    THRU FIN-99999
047100     END-EVALUATE.
047200
047300 FIN-20100.
047400     EXIT.
047500
047600 20200-ACUMULO-BANDA.
047700*-----------------------------
047800* EL ARCHIVO VIENE ORDENADO POR CLIENTE Y FECHA-HORA: SI SE
047900* PASA DEL CLIENTE PEDIDO SE PUEDE DEJAR DE LEER.
048000
048100     IF  CLC-ID                       > WS-PARM-CLI-ID
048200         SET 88-SIGO-LEYENDO-NO        TO TRUE
048300     ELSE
048400         IF  CLC-ID                    = WS-PARM-CLI-ID
048500             ADD 1                     TO WS-LECTURAS-CLIENTE
048600             SET 88-DENTRO-PERIODO-NO   TO TRUE
048700             IF  CLC-FECHA              NOT < WS-PARM-FEC-INI
048800             AND CLC-FECHA              NOT > WS-PARM-FEC-FIN
048900                 SET 88-DENTRO-PERIODO-SI TO TRUE
049000             END-IF
049100             IF  88-DENTRO-PERIODO-SI
049200                 PERFORM 20210-BUSCO-BANDA
049300                    THRU FIN-20210
049400                 IF  WS-IDX-BUSCADO     > 0
049500                     PERFORM 20220-SUMO-BANDA
049600                        THRU FIN-20220
049700                 END-IF
049800             END-IF
049900         END-IF
050000         PERFORM 20100-READ-LECCLA
050100            THRU FIN-20100
050200     END-IF.
050300
050400 FIN-20200.
050500     EXIT.
050600
050700 20210-BUSCO-BANDA.
050800*-----------------------------
050900* BUSQUEDA SECUENCIAL DE LA BANDA DE LA LECTURA EN LA TABLA
051000
051100     MOVE 0                          TO WS-IDX-BUSCADO.
051200
051300     PERFORM 20211-COMPARO-BANDA
051350        THRU FIN-20211
051400        VARYING WS-IDX-BANDA FROM 1 BY 1
051500          UNTIL WS-IDX-BANDA > 3
051600             OR WS-IDX-BUSCADO > 0.
051700
051800 FIN-20210.
051900     EXIT.
052000
052100 20211-COMPARO-BANDA.
052200*-----------------------------
052300
052400     IF  WT-BI-NOMBRE (WS-IDX-BANDA)  = CLC-TARIFA
052500         MOVE WS-IDX-BANDA             TO WS-IDX-BUSCADO
052600     END-IF.
052700
052800 FIN-20211.
052900     EXIT.
053000
053100 20220-SUMO-BANDA.
053200*-----------------------------
053300
053400     ADD 1                    TO WT-BI-CANT (WS-IDX-BUSCADO).
053500     ADD CLC-CONSUMO          TO WT-BI-SUMA (WS-IDX-BUSCADO).
053600
053700     IF  WT-BI-ES-PRIMERA (WS-IDX-BUSCADO)
053800         MOVE CLC-CONSUMO      TO WT-BI-MAX (WS-IDX-BUSCADO)
053900         MOVE 'N'              TO WT-BI-PRIMERA (WS-IDX-BUSCADO)
054000     ELSE
054100         IF  CLC-CONSUMO        > WT-BI-MAX (WS-IDX-BUSCADO)
054200             MOVE CLC-CONSUMO   TO WT-BI-MAX (WS-IDX-BUSCADO)
054300         END-IF
054400     END-IF.
054500
054600 FIN-20220.
054700     EXIT.
054800
054900*-------------------------------------------------------------*
055000 24000-CALCULO-FACTURA.
055100*-----------------------------
055200* REGLAS DE CALCULO DE LA FACTURA GDMTH - REDONDEO A 2
055300* DECIMALES EN CADA PASO, NO SOLO AL FINAL.
055400
055500     MOVE CLI-NOMBRE                  TO FAC-NOMBRE.
055600
055700     PERFORM 24100-COPIO-BANDAS       THRU FIN-24100.
055800     PERFORM 24200-DEM-FACTURABLE     THRU FIN-24200.
055900     PERFORM 24300-DEM-DISTRIBUCION   THRU FIN-24300.
056000     PERFORM 24400-COSTOS-ENERGIA     THRU FIN-24400.
056100     PERFORM 24500-COSTO-CAPACIDAD    THRU FIN-24500.
056200     PERFORM 24600-COSTO-DISTRIBUCION THRU FIN-24600.
056300     PERFORM 24700-ENERGIA            THRU FIN-24700.
056400     PERFORM 24800-SUBTOTAL           THRU FIN-24800.
056500     PERFORM 24900-DAP                THRU FIN-24900.
056600     PERFORM 25000-SUBTOTAL-DAP       THRU FIN-25000.
056700     PERFORM 25100-IVA                THRU FIN-25100.
056800     PERFORM 25200-TOTAL              THRU FIN-25200.
056900
057000 FIN-24000.
057100     EXIT.
057200
057300 24100-COPIO-BANDAS.
057400*-----------------------------
057500* PASO 0: SE TRASLADAN LOS ACUMULADORES DE LA TABLA A LA
057600* FACTURA, REDONDEADOS A 2 DECIMALES.
057700
057800     COMPUTE FAC-KWH-BASE       ROUNDED = WT-B1-SUMA.
057900     COMPUTE FAC-KWH-INTERMEDIO ROUNDED = WT-B2-SUMA.
058000     COMPUTE FAC-KWH-PUNTA      ROUNDED = WT-B3-SUMA.
058100
058200     COMPUTE FAC-MAX-BASE       ROUNDED = WT-B1-MAX.
058300     COMPUTE FAC-MAX-INTERMEDIO ROUNDED = WT-B2-MAX.
058400     COMPUTE FAC-MAX-PUNTA      ROUNDED = WT-B3-MAX.
058500
058600 FIN-24100.
058700     EXIT.
058800
058900 24200-DEM-FACTURABLE.
059000*-----------------------------
059100* PASO 1: DEMANDA FACTURABLE = MAXIMO DE LAS TRES BANDAS.
059200
059300     EVALUATE TRUE
059400         WHEN FAC-MAX-BASE        NOT < FAC-MAX-INTERMEDIO
059500          AND FAC-MAX-BASE        NOT < FAC-MAX-PUNTA
059600              MOVE FAC-MAX-BASE        TO FAC-DEM-FACTURABLE
059700         WHEN FAC-MAX-INTERMEDIO  NOT < FAC-MAX-PUNTA
059800              MOVE FAC-MAX-INTERMEDIO  TO FAC-DEM-FACTURABLE
059900         WHEN OTHER
060000              MOVE FAC-MAX-PUNTA       TO FAC-DEM-FACTURABLE
060100     END-EVALUATE.
060200
060300 FIN-24200.
060400     EXIT.
060500
060600 24300-DEM-DISTRIBUCION.
060700*-----------------------------
060800* PASO 2: DEMANDA DE DISTRIBUCION = MINIMO ENTRE LA MAXIMA DE
060900* PUNTA Y EL CONSUMO TOTAL / (24 * 30 * 0.57).
061000
061100     COMPUTE WS-CONSUMO-TOTAL ROUNDED =
061200             FAC-KWH-BASE + FAC-KWH-INTERMEDIO + FAC-KWH-PUNTA.
061300
061400     COMPUTE WS-FORMULA-DISTRIBUCION ROUNDED =
061500             WS-CONSUMO-TOTAL / WS-DIVISOR-CARGA.
061600
061700     IF  FAC-MAX-PUNTA                 NOT > WS-FORMULA-DISTRIBUCION
061800         COMPUTE FAC-DEM-DISTRIBUCION ROUNDED = FAC-MAX-PUNTA
061900     ELSE
062000         COMPUTE FAC-DEM-DISTRIBUCION ROUNDED =
062100                 WS-FORMULA-DISTRIBUCION
062200     END-IF.
062300
062400 FIN-24300.
062500     EXIT.
062600
062700 24400-COSTOS-ENERGIA.
062800*-----------------------------
062900* PASO 3: COSTO DE ENERGIA POR BANDA = KWH * PRECIO DE BANDA.
063000
063100     COMPUTE FAC-COSTO-BASE       ROUNDED =
063200             FAC-KWH-BASE       * PRE-BASE.
063300     COMPUTE FAC-COSTO-INTERMEDIO ROUNDED =
063400             FAC-KWH-INTERMEDIO * PRE-INTERMEDIO.
063500     COMPUTE FAC-COSTO-PUNTA      ROUNDED =
063600             FAC-KWH-PUNTA      * PRE-PUNTA.
063700
063800 FIN-24400.
063900     EXIT.
064000
064100 24500-COSTO-CAPACIDAD.
064200*-----------------------------
064300* PASO 4: CARGO POR CAPACIDAD = DEMANDA FACTURABLE * PRECIO.
064400
064500     COMPUTE FAC-COSTO-CAPACIDAD ROUNDED =
064600             FAC-DEM-FACTURABLE * PRE-CAPACIDAD.
064700
064800 FIN-24500.
064900     EXIT.
065000
065100 24600-COSTO-DISTRIBUCION.
065200*-----------------------------
065300* PASO 5: CARGO POR DISTRIBUCION = DEMANDA DE DISTRIBUCION *
065400* PRECIO DE DISTRIBUCION.
065500
065600     COMPUTE FAC-COSTO-DISTRIBUCION ROUNDED =
065700             FAC-DEM-DISTRIBUCION * PRE-DISTRIBUCION.
065800
065900 FIN-24600.
066000     EXIT.
066100
066200 24700-ENERGIA.
066300*-----------------------------
066400* PASO 6: ENERGIA = SUMA DE LOS CINCO CARGOS ANTERIORES.
066500
066600     COMPUTE FAC-ENERGIA ROUNDED =
066700             FAC-COSTO-BASE + FAC-COSTO-INTERMEDIO +
066800             FAC-COSTO-PUNTA + FAC-COSTO-CAPACIDAD +
066900             FAC-COSTO-DISTRIBUCION.
067000
067100 FIN-24700.
067200     EXIT.
067300
067400 24800-SUBTOTAL.
067500*-----------------------------
067600* PASO 7: SUBTOTAL = ENERGIA + CARGO FIJO.
067700
067800     COMPUTE FAC-CARGO-FIJO ROUNDED = PRE-CARGO-FIJO.
067900
068000     COMPUTE FAC-SUBTOTAL ROUNDED =
068100             FAC-ENERGIA + FAC-CARGO-FIJO.
068200
068300 FIN-24800.
068400     EXIT.
068500
068600 24900-DAP.
068700*-----------------------------
068800* PASO 8: DAP (ALUMBRADO PUBLICO), SOLO SI EL PRECIO LO
068900* TIENE HABILITADO.
069000
069100     IF  PRE-DAP-SI
069200         COMPUTE FAC-DAP ROUNDED =
069300                 FAC-SUBTOTAL * (PRE-PCT-DAP / 100)
069400     ELSE
069500         MOVE 0                       TO FAC-DAP
069600     END-IF.
069700
069800 FIN-24900.
069900     EXIT.
070000
070100 25000-SUBTOTAL-DAP.
070200*-----------------------------
070300* PASO 9: SUBTOTAL CON DAP = SUBTOTAL + DAP.
070400
070500     COMPUTE FAC-SUBTOTAL-DAP ROUNDED =
070600             FAC-SUBTOTAL + FAC-DAP.
070700
070800 FIN-25000.
070900     EXIT.
071000
071100 25100-IVA.
071200*-----------------------------
071300* PASO 10: IVA = 16% DEL SUBTOTAL CON DAP.
071400
071500     COMPUTE FAC-IVA ROUNDED =
071600             FAC-SUBTOTAL-DAP * 0.16.
071700
071800 FIN-25100.
071900     EXIT.
072000
072100 25200-TOTAL.
072200*-----------------------------
072300* PASO 11: TOTAL = SUBTOTAL CON DAP + IVA.
072400
072500     COMPUTE FAC-TOTAL ROUNDED =
072600             FAC-SUBTOTAL-DAP + FAC-IVA.
072700
072800 FIN-25200.
072900     EXIT.
073000
073100*-------------------------------------------------------------*
073200 26000-IMPRIMO-FACTURA.
073300*-----------------------------
073400* SECCION DE CONSUMO (QUIEBRE POR BANDA) SEGUIDA DE LA
073500* SECCION DE IMPORTES Y EL TOTAL GENERAL.
073600
073700* SECCION DE CONSUMO
073800*--------------------
073900     MOVE 'KWH BASE'                  TO WS-ETIQUETA.
074000     MOVE FAC-KWH-BASE                TO WS-IMPORTE.
074100     PERFORM 26300-ARMO-LINEA      THRU FIN-26300.
074200
074300     MOVE 'KWH INTERMEDIO'            TO WS-ETIQUETA.
074400     MOVE FAC-KWH-INTERMEDIO          TO WS-IMPORTE.
074500     PERFORM 26300-ARMO-LINEA      THRU FIN-26300.
074600
074700     MOVE 'KWH PUNTA'                 TO WS-ETIQUETA.
074800     MOVE FAC-KWH-PUNTA               TO WS-IMPORTE.
074900     PERFORM 26300-ARMO-LINEA      THRU FIN-26300.
075000
075100     MOVE 'DEMANDA MAXIMA BASE'       TO WS-ETIQUETA.
075200     MOVE FAC-MAX-BASE                TO WS-IMPORTE.
075300     PERFORM 26300-ARMO-LINEA      THRU FIN-26300.
075400
075500     MOVE 'DEMANDA MAXIMA INTERMEDIO' TO WS-ETIQUETA.
075600     MOVE FAC-MAX-INTERMEDIO          TO WS-IMPORTE.
075700     PERFORM 26300-ARMO-LINEA      THRU FIN-26300.
075800
075900     MOVE 'DEMANDA MAXIMA PUNTA'      TO WS-ETIQUETA.
076000     MOVE FAC-MAX-PUNTA               TO WS-IMPORTE.
076100     PERFORM 26300-ARMO-LINEA      THRU FIN-26300.
076200
076300     MOVE 'DEMANDA FACTURABLE'        TO WS-ETIQUETA.
076400     MOVE FAC-DEM-FACTURABLE          TO WS-IMPORTE.
076500     PERFORM 26300-ARMO-LINEA      THRU FIN-26300.
076600
076700     MOVE 'DEMANDA DISTRIBUCION'      TO WS-ETIQUETA.
076800     MOVE FAC-DEM-DISTRIBUCION        TO WS-IMPORTE.
076900     PERFORM 26300-ARMO-LINEA      THRU FIN-26300.
077000
077100* SECCION DE IMPORTES
077200*---------------------
077300     MOVE 'COSTO BASE'                TO WS-ETIQUETA.
077400     MOVE FAC-COSTO-BASE              TO WS-IMPORTE.
077500     PERFORM 26300-ARMO-LINEA      THRU FIN-26300.
077600
077700     MOVE 'COSTO INTERMEDIO'          TO WS-ETIQUETA.
077800     MOVE FAC-COSTO-INTERMEDIO        TO WS-IMPORTE.
077900     PERFORM 26300-ARMO-LINEA      THRU FIN-26300.
078000
078100     MOVE 'COSTO PUNTA'               TO WS-ETIQUETA.
078200     MOVE FAC-COSTO-PUNTA             TO WS-IMPORTE.
078300     PERFORM 26300-ARMO-LINEA      THRU FIN-26300.
078400
078500     MOVE 'COSTO CAPACIDAD'           TO WS-ETIQUETA.
078600     MOVE FAC-COSTO-CAPACIDAD         TO WS-IMPORTE.
078700     PERFORM 26300-ARMO-LINEA      THRU FIN-26300.
078800
078900     MOVE 'COSTO DISTRIBUCION'        TO WS-ETIQUETA.
079000     MOVE FAC-COSTO-DISTRIBUCION      TO WS-IMPORTE.
079100     PERFORM 26300-ARMO-LINEA      THRU FIN-26300.
079200
079300     MOVE 'ENERGIA'                   TO WS-ETIQUETA.
079400     MOVE FAC-ENERGIA                 TO WS-IMPORTE.
079500     PERFORM 26300-ARMO-LINEA      THRU FIN-26300.
079600
079700     MOVE 'CARGO FIJO'                TO WS-ETIQUETA.
079800     MOVE FAC-CARGO-FIJO              TO WS-IMPORTE.
079900     PERFORM 26300-ARMO-LINEA      THRU FIN-26300.
080000
080100     MOVE 'SUBTOTAL'                  TO WS-ETIQUETA.
080200     MOVE FAC-SUBTOTAL                TO WS-IMPORTE.
080300     PERFORM 26300-ARMO-LINEA      THRU FIN-26300.
080400
080500     MOVE 'DAP'                       TO WS-ETIQUETA.
080600     MOVE FAC-DAP                     TO WS-IMPORTE.
080700     PERFORM 26300-ARMO-LINEA      THRU FIN-26300.
080800
080900     MOVE 'SUBTOTAL CON DAP'          TO WS-ETIQUETA.
081000     MOVE FAC-SUBTOTAL-DAP            TO WS-IMPORTE.
081100     PERFORM 26300-ARMO-LINEA      THRU FIN-26300.
081200
081300     MOVE 'IVA (16%)'                 TO WS-ETIQUETA.
081400     MOVE FAC-IVA                     TO WS-IMPORTE.
081500     PERFORM 26300-ARMO-LINEA      THRU FIN-26300.
081600
081700     MOVE 'TOTAL'                     TO WS-ETIQUETA.
081800     MOVE FAC-TOTAL                   TO WS-IMPORTE.
081900     PERFORM 26300-ARMO-LINEA      THRU FIN-26300.
082000
082100 FIN-26000.
082200     EXIT.
082300
082400 26100-IMPRIMO-TITULOS.
082500*-----------------------------
082600
082700     ADD 1                            TO WS-HOJA.
082800
082900     MOVE ' '                         TO WLINEA-FAC.
083000     MOVE '1'                         TO PCC.
083100     MOVE 'FECHA: '                   TO P1.
083200     MOVE WS-PARM-FEC-INI-DD          TO P9.
083300     MOVE '/'                         TO P11.
083400     MOVE WS-PARM-FEC-INI-MM          TO P12.
083500     MOVE '/'                         TO P14.
083600     MOVE WS-PARM-FEC-INI-AAAA        TO P15.
083610     MOVE ' '                         TO P16.
083620     MOVE 'AL: '                      TO P17.
083630     MOVE WS-PARM-FEC-FIN-DD          TO P21.
083640     MOVE '/'                         TO P23.
083650     MOVE WS-PARM-FEC-FIN-MM          TO P24.
083660     MOVE '/'                         TO P26.
083670     MOVE WS-PARM-FEC-FIN-AAAA        TO P27.
083700     MOVE ' '                         TO P19.
083800     MOVE 'CLIENTE: '                 TO P20.
083900     MOVE CLI-NOMBRE                  TO P30.
084000     MOVE 'HOJA: '                    TO P61.
084100     MOVE WS-HOJA                     TO WS-HOJA-ED.
084200     MOVE WS-HOJA-ED                  TO P67.
084210     MOVE 'SENSOR: '                  TO P68.
084220     MOVE CLI-HOST                    TO P76.
084300     PERFORM 26900-WRITE-FACTURA   THRU FIN-26900.
084400
084500     MOVE ' '                         TO WLINEA-FAC.
084600     PERFORM 26900-WRITE-FACTURA   THRU FIN-26900.
084700
084800     MOVE 5                           TO WS-LINEA.
084900
085000 FIN-26100.
085100     EXIT.
085200
085300 26200-CONTROL-LINEA.
085400*-----------------------------
085500
085600     IF  WS-LINEA                      > WCN-LINEAS-MAX
085700         PERFORM 26100-IMPRIMO-TITULOS THRU FIN-26100
085800     END-IF.
085900
086000 FIN-26200.
086100     EXIT.
086200
086300 26300-ARMO-LINEA.
086400*-----------------------------
086500* ARMA UNA LINEA DE DETALLE (ETIQUETA + IMPORTE EDITADO) Y
086600* LA ESCRIBE EN LA FACTURA.
086700
086800     PERFORM 26200-CONTROL-LINEA      THRU FIN-26200.
086900
087000     MOVE ' '                         TO WLINEA-FAC.
087100     MOVE ' '                         TO DCC.
087200     MOVE WS-ETIQUETA                 TO D1.
087300     MOVE WS-IMPORTE                  TO WS-IMPORTE-ED.
087400     MOVE WS-IMPORTE-ED               TO D33.
087500
087600     PERFORM 26900-WRITE-FACTURA   THRU FIN-26900.
087700
087800     ADD 1                             TO WS-LINEA.
087900
088000 FIN-26300.
088100     EXIT.
088200
088300 26900-WRITE-FACTURA.
088400*-----------------------------
088500
088600     MOVE '26900-WRITE-FACTURA'       TO WS-PARRAFO.
088700
088800     WRITE REG-FACCFE-FD FROM WLINEA-FAC.
088900
089000     EVALUATE FS-FACCFE
089100         WHEN '00'
089200              CONTINUE
089300         WHEN OTHER
089400              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
089500              MOVE 'FACCFE  '        TO WCANCELA-RECURSO
089600              MOVE 'WRITE'            TO WCANCELA-OPERACION
089700              MOVE FS-FACCFE          TO WCANCELA-CODRET
089800              MOVE 'ERROR EN WRITE'   TO WCANCELA-MENSAJE
089900              PERFORM 99999-CANCELO    THRU FIN-99999
090000     END-EVALUATE.
090100
090200 FIN-26900.
090300     EXIT.
090400
090500*-------------------------------------------------------------*
090600 30000-FINALIZO.
090700*-----------------------------
090800
090900     IF  88-OPEN-CLIMAE-SI
091000         CLOSE CUSTOMER-FILE
091100     END-IF.
091200
091300     IF  88-OPEN-LECCLA-SI
091400         CLOSE CLASSIFIED-READING-FILE
091500     END-IF.
091600
091700     IF  88-OPEN-PRECIO-SI
091800         CLOSE PRICE-FILE
091900     END-IF.
092000
092100     IF  88-OPEN-FACCFE-SI
092200         CLOSE INVOICE-REPORT
092300     END-IF.
092400
092500 FIN-30000.
092600     EXIT.
092700
092800*-------------------------------------------------------------*
092900 99999-CANCELO.
093000*-----------------------------
093100
093200     IF  88-OPEN-CLIMAE-SI
093300         CLOSE CUSTOMER-FILE
093400     END-IF.
093500     IF  88-OPEN-LECCLA-SI
093600         CLOSE CLASSIFIED-READING-FILE
093700     END-IF.
093800     IF  88-OPEN-PRECIO-SI
093900         CLOSE PRICE-FILE
094000     END-IF.
094100     IF  88-OPEN-FACCFE-SI
094200         CLOSE INVOICE-REPORT
094300     END-IF.
094400
094500     CALL 'CANCELA' USING WCANCELA.
094600
094700     STOP RUN.
094800
094900 FIN-99999.
095000     EXIT.
