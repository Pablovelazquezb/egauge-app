000100*----------------------------------------------------------------*
000200*COPY DE COMUNICACION CON LA RUTINA LIMPINOM                    *
000300*SE COMPLETA EL NOMBRE DEL CLIENTE Y DEVUELVE EL ID DE TABLA     *
000400*CALL 'LIMPINOM' USING WLIMPNOM.                                 *
000500*----------------------------------------------------------------*
000600* 19/11/09 EPR  ALTA INICIAL DEL COPY (PROYECTO EGAUGE-CFE)      *
000700*----------------------------------------------------------------*
000800 01  WLIMPNOM.
000900     03 WLIMPNOM-ENTRADA.
001000        05 WLIMPNOM-NOMBRE           PIC  X(30).
001100     03 WLIMPNOM-SALIDA.
001200        05 WLIMPNOM-TABLA            PIC  X(30).
001300        05 WLIMPNOM-RC               PIC  X(02).
001400           88 WLIMPNOM-RC-OK                    VALUE '00'.
001500     03 FILLER                       PIC  X(05).
