000100*----------------------------------------------------------------*
000200*COPY DE REGISTRO MAESTRO DE CLIENTES - FACTURACION CFE          *
000300*LONGITUD DE REGISTRO (102)                                      *
000400*ACCESO SECUENCIAL POR CLI-ID ASCENDENTE                         *
000500*----------------------------------------------------------------*
000600* 12/03/02 RAG  ALTA INICIAL DEL COPY (PROYECTO EGAUGE-CFE)      *
000700* 19/11/09 EPR  SE AGREGA CLI-TABLA PARA EL ALMACEN DE LECTURAS  *
000800*----------------------------------------------------------------*
000900 01  REG-CLIENTE.
001000     03 CLI-ID                       PIC  9(06).
001100     03 CLI-NOMBRE                   PIC  X(30).
001200     03 CLI-HOST                     PIC  X(30).
001300     03 CLI-TABLA                    PIC  X(30).
001400     03 CLI-ACTIVO                   PIC  X(01).
001500        88 CLI-ACTIVO-SI                        VALUE 'Y'.
001600        88 CLI-ACTIVO-NO                         VALUE 'N'.
001700     03 FILLER                       PIC  X(05).
