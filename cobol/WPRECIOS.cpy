000100*----------------------------------------------------------------*
000200*COPY DE REGISTRO DE PRECIOS DE FACTURACION CFE - GDMTH          *
000300*LONGITUD DE REGISTRO (52) - UN SOLO REGISTRO POR CORRIDA        *
000400*----------------------------------------------------------------*
000500* 12/03/02 RAG  ALTA INICIAL DEL COPY (PROYECTO EGAUGE-CFE)      *
000600* 30/09/05 RAG  SE AGREGA PRE-DAP Y PRE-PCT-DAP (DECRETO DAP)    *
000700*----------------------------------------------------------------*
000800 01  REG-PRECIOS.
000900     03 PRE-BASE                     PIC  9(03)V9(04).
001000     03 PRE-INTERMEDIO                 PIC 9(03)V9(04).
001100     03 PRE-PUNTA                    PIC  9(03)V9(04).
001200     03 PRE-CAPACIDAD                 PIC 9(05)V9(02).
001300     03 PRE-DISTRIBUCION              PIC 9(05)V9(02).
001400     03 PRE-CARGO-FIJO               PIC  9(05)V9(02).
001500     03 PRE-INCLUIR-DAP              PIC  X(01).
001600        88 PRE-DAP-SI                          VALUE 'Y'.
001700        88 PRE-DAP-NO                          VALUE 'N'.
001800     03 PRE-PCT-DAP                  PIC  9(02)V9(02).
001900     03 FILLER                       PIC  X(05).
