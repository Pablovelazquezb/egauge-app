000100*----------------------------------------------------------------*
000200*COPY DE LINEA DE IMPRESION DE LA FACTURA CFE (CALCCFE)          *
000300*LINEA DE IMPRESORA DE 133 BYTES (1 BYTE DE CONTROL + 132)       *
000400*DOS VISTAS REDEFINIDAS: TITULO DE HOJA Y DETALLE DE FACTURA     *
000500*----------------------------------------------------------------*
000600* 04/06/03 RAG  ALTA INICIAL DEL COPY (PROYECTO EGAUGE-CFE)      *
000650* 06/08/18 RAG  TICKET EGA-0271 SE AGREGA AL TITULO EL SENSOR    *
000660*               DEL CLIENTE (P68/P76), PIDE CFE EN EL ENCABEZADO *
000700*----------------------------------------------------------------*
000800 01  WLINEA-FAC                      PIC  X(133).
000900
001000 01  WLIN-TITULO REDEFINES WLINEA-FAC.
001100     03 PCC                          PIC  X(01).
001200     03 P1                           PIC  X(07).
001300     03 P9                           PIC  X(02).
001400     03 P11                          PIC  X(01).
001500     03 P12                          PIC  X(02).
001600     03 P14                          PIC  X(01).
001700     03 P15                          PIC  X(04).
001710     03 P16                          PIC  X(01).
001720     03 P17                          PIC  X(04).
001730     03 P21                          PIC  X(02).
001740     03 P23                          PIC  X(01).
001750     03 P24                          PIC  X(02).
001760     03 P26                          PIC  X(01).
001770     03 P27                          PIC  X(04).
001800     03 P19                          PIC  X(01).
001900     03 P20                          PIC  X(09).
002000     03 P30                          PIC  X(30).
002100     03 P61                          PIC  X(06).
002200     03 P67                          PIC  X(05).
002210     03 P68                          PIC  X(08).
002220     03 P76                          PIC  X(30).
002300     03 FILLER                       PIC  X(11).
002400
002500 01  WLIN-DETALLE REDEFINES WLINEA-FAC.
002600     03 DCC                          PIC  X(01).
002700     03 D1                           PIC  X(30).
002800     03 FILLER                       PIC  X(02).
002900     03 D33                          PIC  X(13).
003000     03 FILLER                       PIC  X(87).
