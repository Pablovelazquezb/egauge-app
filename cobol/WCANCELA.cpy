000100*----------------------------------------------------------------*
000200*COPY DE AREA DE COMUNICACION CON LA RUTINA DE CANCELACION       *
000300*SE INFORMA EL PUNTO DE FALLA Y SE INVOCA CALL 'CANCELA'         *
000400*----------------------------------------------------------------*
000500* 01-10-96 EPR  ALTA INICIAL DEL COPY (RUTINA COMUN EDUSAM)      *
000600*----------------------------------------------------------------*
000700 01  WCANCELA.
000800     03 WCANCELA-PROGRAMA            PIC  X(20).
000900     03 WCANCELA-PARRAFO             PIC  X(20).
001000     03 WCANCELA-RECURSO             PIC  X(08).
001100     03 WCANCELA-OPERACION           PIC  X(10).
001200     03 WCANCELA-CODRET              PIC  X(02).
001300     03 WCANCELA-MENSAJE             PIC  X(40).
001400     03 FILLER                       PIC  X(10).
