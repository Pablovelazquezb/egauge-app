000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   LIMPINOM.
000400 AUTHOR.       EDUARDO A. PALMEYRO.
000500 INSTALLATION. EDUSAM - CONTROL DE FACTURACION CFE.
000600 DATE-WRITTEN. 19/11/1989.
000700 DATE-COMPILED.
000800 SECURITY.     NINGUNA.
000900
001000*------------------------------------------------------------*
001100* RUTINA DE NORMALIZACION DEL NOMBRE DE CLIENTE               *
001200* TRANSFORMA EL NOMBRE COMERCIAL EN EL IDENTIFICADOR DE       *
001300* ALMACENAMIENTO (CLI-TABLA) DONDE SE ARCHIVAN SUS LECTURAS.  *
001400* INVOCAR CON: CALL 'LIMPINOM' USING WLIMPNOM.                 *
001500*------------------------------------------------------------*
001600* HISTORIAL DE CAMBIOS
001700*------------------------------------------------------------*
001800* 19/11/89 EPR  ALTA INICIAL DE LA RUTINA.
001900* 07/03/92 EPR  SE AGREGAN LOS CARACTERES () [] & @ A LA TABLA
002000*               DE SIGNOS DE PUNTUACION A REEMPLAZAR.
002100* 25/08/97 RAG  SE COMPACTAN GUIONES BAJOS CONSECUTIVOS.
002200* 03/02/99 EPR  REVISION Y2K - SIN IMPACTO, NO MANEJA FECHAS.
002300* 15/06/04 RAG  SE AGREGA EL VALOR POR DEFECTO CUANDO EL
002400*               NOMBRE QUEDA VACIO LUEGO DE LA LIMPIEZA.
002500* 08/07/16 RAG  TICKET EGA-0231 PUESTA EN MARCHA EGAUGE-CFE.
002600*------------------------------------------------------------*
002700
002800 ENVIRONMENT DIVISION.
002900*--------------------
003000 CONFIGURATION SECTION.
003100*---------------------
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400
003500 DATA DIVISION.
003600*-------------
003700
003800 WORKING-STORAGE SECTION.
003900*-----------------------
004000*----------------------------------------------------------*
004100* VISTA POR CARACTER DEL NOMBRE DE ENTRADA Y DE LA SALIDA   *
004200* EN CONSTRUCCION - IDENTICA LONGITUD PARA PODER APAREAR    *
004300* POSICION A POSICION DURANTE EL ESCANEO.                   *
004400*----------------------------------------------------------*
004500 01  WS-NOMBRE-ENTRADA               PIC  X(30) VALUE SPACES.
004600 01  WS-NOMBRE-ENTRADA-R REDEFINES WS-NOMBRE-ENTRADA.
004700     03 WS-NE-CARACTER               PIC  X(01) OCCURS 30 TIMES.
004800
004900 01  WS-NOMBRE-SALIDA                PIC  X(30) VALUE SPACES.
005000 01  WS-NOMBRE-SALIDA-R REDEFINES WS-NOMBRE-SALIDA.
005100     03 WS-NS-CARACTER               PIC  X(01) OCCURS 30 TIMES.
005200
005300 01  WS-NOMBRE-COMPACTO               PIC  X(30) VALUE SPACES.
005400 01  WS-NOMBRE-COMPACTO-R REDEFINES WS-NOMBRE-COMPACTO.
005500     03 WS-NC-CARACTER               PIC  X(01) OCCURS 30 TIMES.
005600
005700*----------------------------------------------------------*
005800* TABLA DE SIGNOS DE PUNTUACION QUE SE CONVIERTEN A GUION   *
005900* BAJO.  BUSQUEDA SECUENCIAL POR CARACTER.                  *
006000*----------------------------------------------------------*
006100 01  WT-PUNTUACION-FIJA.
006200     03 FILLER                      PIC  X(01) VALUE '-'.
006300     03 FILLER                      PIC  X(01) VALUE '.'.
006400     03 FILLER                      PIC  X(01) VALUE '('.
006500     03 FILLER                      PIC  X(01) VALUE ')'.
006600     03 FILLER                      PIC  X(01) VALUE '['.
006700     03 FILLER                      PIC  X(01) VALUE ']'.
006800     03 FILLER                      PIC  X(01) VALUE '&'.
006900     03 FILLER                      PIC  X(01) VALUE '@'.
007000     03 FILLER                      PIC  X(01) VALUE '#'.
007100     03 FILLER                      PIC  X(01) VALUE '$'.
007200     03 FILLER                      PIC  X(01) VALUE '%'.
007300     03 FILLER                      PIC  X(01) VALUE '^'.
007400     03 FILLER                      PIC  X(01) VALUE '*'.
007500     03 FILLER                      PIC  X(01) VALUE '+'.
007600     03 FILLER                      PIC  X(01) VALUE '='.
007700     03 FILLER                      PIC  X(01) VALUE '|'.
007800 01  WT-PUNTUACION-TABLA REDEFINES WT-PUNTUACION-FIJA.
007900     03 WT-PUNT-ITEM                PIC  X(01) OCCURS 16 TIMES.
008000
008100 77  WS-IND1                        PIC  9(02) COMP VALUE 0.
008200 77  WS-IND2                        PIC  9(02) COMP VALUE 0.
008300 77  WS-IND3                        PIC  9(02) COMP VALUE 0.
008400 77  WS-LARGO-NOMBRE                PIC  9(02) COMP VALUE 30.
008500 77  WS-CANT-COMPACTO                PIC  9(02) COMP VALUE 0.
008600 77  WS-SW-ES-PUNTUACION             PIC  X(01) VALUE 'N'.
008700     88 88-ES-PUNTUACION-SI                      VALUE 'S'.
008800     88 88-ES-PUNTUACION-NO                       VALUE 'N'.
008900 77  WS-SW-ULTIMO-FUE-RAYA           PIC  X(01) VALUE 'N'.
009000     88 88-ULTIMO-FUE-RAYA-SI                    VALUE 'S'.
009100     88 88-ULTIMO-FUE-RAYA-NO                     VALUE 'N'.
009200 77  WS-DEFECTO-SIN-NOMBRE          PIC  X(18)
009300         VALUE 'cliente_sin_nombre'.
009400
009500*-------------------------------------------------------------*
009600 LINKAGE SECTION.
009700*-------------------------------------------------------------*
009800* COPY DE AREA DE COMUNICACION CON ESTA RUTINA
009900
010000 COPY WLIMPNOM.
010100
010200*-------------------------------------------------------------*
010300 PROCEDURE DIVISION USING WLIMPNOM.
010400*-------------------------------------------------------------*
010500
010600 00000-CUERPO-PRINCIPAL.
010700*-----------------------------
010800
010900     MOVE '00'                      TO WLIMPNOM-RC.
011000     MOVE WLIMPNOM-NOMBRE           TO WS-NOMBRE-ENTRADA.
011100
011200     IF  WS-NOMBRE-ENTRADA           = SPACES
011300         MOVE SPACES                 TO WLIMPNOM-TABLA
011400         MOVE WS-DEFECTO-SIN-NOMBRE   TO WLIMPNOM-TABLA
011500     ELSE
011600         PERFORM 10000-PASO-A-MINUSCULAS
011700            THRU FIN-10000
011800         PERFORM 20000-REEMPLAZO-SIGNOS
011900            THRU FIN-20000
012000         PERFORM 30000-COMPACTO-RAYAS
012100            THRU FIN-30000
012200         PERFORM 40000-RECORTO-RAYAS
012300            THRU FIN-40000
012400         IF  WS-NOMBRE-COMPACTO       = SPACES
012500             MOVE SPACES              TO WLIMPNOM-TABLA
012600             MOVE WS-DEFECTO-SIN-NOMBRE TO WLIMPNOM-TABLA
012700         ELSE
012800             MOVE WS-NOMBRE-COMPACTO  TO WLIMPNOM-TABLA
012900         END-IF
013000     END-IF.
013100
013200     GOBACK.
013300
013400*-------------------------------------------------------------*
013500 10000-PASO-A-MINUSCULAS.
013600*-----------------------------
013700* BAJA LAS LETRAS MAYUSCULAS A MINUSCULAS POR TABLA DE
013800* CONVERSION - SIN FUNCTION LOWER-CASE.
013900
014000     INSPECT WS-NOMBRE-ENTRADA CONVERTING
014100             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
014200          TO 'abcdefghijklmnopqrstuvwxyz'.
014300
014400 FIN-10000.
014500     EXIT.
014600
014700*-------------------------------------------------------------*
014800 20000-REEMPLAZO-SIGNOS.
014900*-----------------------------
015000* RECORRE EL NOMBRE EN MINUSCULAS Y ARMA WS-NOMBRE-SALIDA,
015100* CAMBIANDO ESPACIOS Y SIGNOS DE PUNTUACION POR GUION BAJO.
015200
015300     MOVE SPACES                     TO WS-NOMBRE-SALIDA.
015400
015500     PERFORM 20100-REEMPLAZO-UN-CARACTER
015600        VARYING WS-IND1 FROM 1 BY 1
015700          UNTIL WS-IND1 > WS-LARGO-NOMBRE.
015800
015900 FIN-20000.
016000     EXIT.
016100
016200 20100-REEMPLAZO-UN-CARACTER.
016300*-----------------------------
016400
016500     IF  WS-NE-CARACTER (WS-IND1)    = ' '
016600         MOVE '_'                    TO WS-NS-CARACTER (WS-IND1)
016700     ELSE
016800         PERFORM 20200-VERIFICO-PUNTUACION
016900         IF  88-ES-PUNTUACION-SI
017000             MOVE '_'                 TO
017100                  WS-NS-CARACTER (WS-IND1)
017200         ELSE
017300             MOVE WS-NE-CARACTER (WS-IND1) TO
017400                  WS-NS-CARACTER (WS-IND1)
017500         END-IF
017600     END-IF.
017700
017800 FIN-20100.
017900     EXIT.
018000
018100 20200-VERIFICO-PUNTUACION.
018200*-----------------------------
018300
018400     SET 88-ES-PUNTUACION-NO         TO TRUE.
018500
018600     PERFORM 20300-COMPARO-UN-SIGNO
018700        VARYING WS-IND3 FROM 1 BY 1
018800          UNTIL WS-IND3 > 16
018900             OR 88-ES-PUNTUACION-SI.
019000
019100 FIN-20200.
019200     EXIT.
019300
019400 20300-COMPARO-UN-SIGNO.
019500*-----------------------------
019600
019700     IF  WS-NE-CARACTER (WS-IND1)    = WT-PUNT-ITEM (WS-IND3)
019800         SET 88-ES-PUNTUACION-SI      TO TRUE
019900     END-IF.
020000
020100 FIN-20300.
020200     EXIT.
020300
020400*-------------------------------------------------------------*
020500 30000-COMPACTO-RAYAS.
020600*-----------------------------
020700* COLAPSA CORRIDAS DE GUION BAJO CONSECUTIVAS A UNO SOLO.
020800
020900     MOVE SPACES                     TO WS-NOMBRE-COMPACTO.
021000     SET 88-ULTIMO-FUE-RAYA-NO        TO TRUE.
021100     MOVE 0                          TO WS-CANT-COMPACTO.
021200
021300     PERFORM 30100-COMPACTO-UN-CARACTER
021400        VARYING WS-IND1 FROM 1 BY 1
021500          UNTIL WS-IND1 > WS-LARGO-NOMBRE.
021600
021700 FIN-30000.
021800     EXIT.
021900
022000 30100-COMPACTO-UN-CARACTER.
022100*-----------------------------
022200
022300     IF  WS-NS-CARACTER (WS-IND1)    = '_'
022400         IF  88-ULTIMO-FUE-RAYA-NO
022500             ADD  1                   TO WS-CANT-COMPACTO
022600             MOVE '_'                 TO
022700                  WS-NC-CARACTER (WS-CANT-COMPACTO)
022800             SET 88-ULTIMO-FUE-RAYA-SI TO TRUE
022900         END-IF
023000     ELSE
023100         ADD  1                       TO WS-CANT-COMPACTO
023200         MOVE WS-NS-CARACTER (WS-IND1) TO
023300              WS-NC-CARACTER (WS-CANT-COMPACTO)
023400         SET 88-ULTIMO-FUE-RAYA-NO    TO TRUE
023500     END-IF.
023600
023700 FIN-30100.
023800     EXIT.
023900
024000*-------------------------------------------------------------*
024100 40000-RECORTO-RAYAS.
024200*-----------------------------
024300* QUITA EL GUION BAJO INICIAL Y EL FINAL, SI EXISTEN.
024400
024500     IF  WS-CANT-COMPACTO             > 0
024600     AND WS-NC-CARACTER (1)          = '_'
024700         PERFORM 40100-DESPLAZO-A-IZQUIERDA
024800            THRU FIN-40100
024900     END-IF.
025000
025100     IF  WS-CANT-COMPACTO             > 0
025200     AND WS-NC-CARACTER (WS-CANT-COMPACTO) = '_'
025300         MOVE ' '                     TO
025400              WS-NC-CARACTER (WS-CANT-COMPACTO)
025500         SUBTRACT 1                  FROM WS-CANT-COMPACTO
025600     END-IF.
025700
025800 FIN-40000.
025900     EXIT.
026000
026100 40100-DESPLAZO-A-IZQUIERDA.
026200*-----------------------------
026300
026400     PERFORM 40200-DESPLAZO-UNA-POSICION
026500        VARYING WS-IND2 FROM 2 BY 1
026600          UNTIL WS-IND2 > WS-CANT-COMPACTO.
026700
026800     MOVE ' '                        TO
026900          WS-NC-CARACTER (WS-CANT-COMPACTO).
027000     SUBTRACT 1                      FROM WS-CANT-COMPACTO.
027100
027200 FIN-40100.
027300     EXIT.
027400
027500 40200-DESPLAZO-UNA-POSICION.
027600*-----------------------------
027700
027800     COMPUTE WS-IND3 = WS-IND2 - 1.
027900     MOVE WS-NC-CARACTER (WS-IND2)   TO
028000          WS-NC-CARACTER (WS-IND3).
028100
028200 FIN-40200.
028300     EXIT.
