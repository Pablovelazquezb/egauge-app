000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   CARGALEC.
000400 AUTHOR.       RAUL A. GUZMAN.
000500 INSTALLATION. EDUSAM - CONTROL DE FACTURACION CFE.
000600 DATE-WRITTEN. 04/06/1983.
000700 DATE-COMPILED.
000800 SECURITY.     NINGUNA.
000900
001000*------------------------------------------------------------*
001100* CARGA Y CLASIFICACION DE LECTURAS HORARIAS - TARIFA GDMTH   *
001200*------------------------------------------------------------*
001300* POR CADA LECTURA CRUDA DEL MEDIDOR DEL CLIENTE SOLICITADO   *
001400* SE VALIDA FECHA Y HORA, SE CLASIFICA EN BANDA HORARIA CON   *
001500* LA RUTINA CLATARIF Y SE GRABA EN EL ARCHIVO DE LECTURAS     *
001600* CLASIFICADAS.  SI DOS LECTURAS CRUDAS TRAEN LA MISMA FECHA- *
001700* HORA PARA EL MISMO CLIENTE, GANA LA ULTIMA LEIDA (EL        *
001800* ARCHIVO DE ENTRADA VIENE ORDENADO ASCENDENTE POR FECHA-     *
001900* HORA, POR LO QUE LOS DUPLICADOS QUEDAN CONTIGUOS).          *
002000* AL FINALIZAR SE EMITE EL RESUMEN DE CARGA.                  *
002100*------------------------------------------------------------*
002200* HISTORIAL DE CAMBIOS
002300*------------------------------------------------------------*
002400* 04/06/83 RAG  ALTA INICIAL DEL PROGRAMA.
002500* 30/08/85 RAG  SE AGREGA LA VALIDACION DE FECHA Y HORA.
002600* 11/09/86 RAG  SE INCORPORA LA CLASIFICACION POR CALL A LA
002700*               RUTINA CLATARIF (ANTES EMBEBIDA EN ESTE PGM).
002800* 14/11/88 RAG  SE RESUELVE DUPLICADOS POR QUIEBRE DE CLAVE
002900*               (GANA LA ULTIMA LECTURA LEIDA).
003000* 19/11/89 EPR  SE AGREGA LA VALIDACION DEL NOMBRE DE TABLA
003100*               DEL CLIENTE CONTRA LA RUTINA LIMPINOM.
003200* 03/02/99 EPR  REVISION Y2K - LOS CAMPOS DE FECHA YA TRAEN
003300*               EL AÑO CON 4 DIGITOS, SIN IMPACTO.
003400* 20/05/07 RAG  TICKET EGA-0045 SE AJUSTA EL RESUMEN DE CARGA.
003500* 08/07/16 RAG  TICKET EGA-0231 PUESTA EN MARCHA EGAUGE-CFE.
003550* 06/08/18 RAG  TICKET EGA-0271 SE REVISAN LOS PERFORM DE TODO
003560*               EL PROGRAMA PARA QUE VAYAN CON THRU FIN-nnnnn,
003570*               Y SE CAMBIA EL EOF DE 21000-READ-RAW A GO TO.
003600*------------------------------------------------------------*
003700
003800 ENVIRONMENT DIVISION.
003900*--------------------
004000
004100 CONFIGURATION SECTION.
004200*---------------------
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700*--------------------
004800
004900 FILE-CONTROL.
005000*------------
005100
005200     SELECT CUSTOMER-FILE    ASSIGN       TO DDCLIMAE
005300                             ORGANIZATION IS LINE SEQUENTIAL
005400                             FILE STATUS  IS FS-CLIMAE.
005500
005600     SELECT RAW-READING-FILE ASSIGN       TO DDLECBRU
005700                             ORGANIZATION IS SEQUENTIAL
005800                             FILE STATUS  IS FS-LECBRU.
005900
006000     SELECT CLASSIFIED-READING-FILE
006100                              ASSIGN       TO DDLECCLA
006200                             ORGANIZATION IS SEQUENTIAL
006300                             FILE STATUS  IS FS-LECCLA.
006400
006500     SELECT LOAD-SUMMARY-FILE ASSIGN       TO DDRESCAR
006600                             ORGANIZATION IS SEQUENTIAL
006700                             FILE STATUS  IS FS-RESCAR.
006800
006900 DATA DIVISION.
007000*-------------
007100
007200 FILE SECTION.
007300*------------
007400
007500 FD  CUSTOMER-FILE
007600     RECORDING MODE IS F
007700     BLOCK 0.
007800 01  REG-CLIMAE-FD                  PIC  X(102).
007900
008000 FD  RAW-READING-FILE
008100     RECORDING MODE IS F
008200     BLOCK 0.
008300 01  REG-LECBRU-FD                  PIC  X(030).
008400
008500 FD  CLASSIFIED-READING-FILE
008600     RECORDING MODE IS F
008700     BLOCK 0.
008800 01  REG-LECCLA-FD                  PIC  X(042).
008900
009000 FD  LOAD-SUMMARY-FILE
009100     RECORDING MODE IS F
009200     BLOCK 0.
009300 01  REG-RESCAR-FD                  PIC  X(053).
009400
009500 WORKING-STORAGE SECTION.
009600*-----------------------
009700 77  CTE-PROGRAMA                   PIC  X(20) VALUE 'CARGALEC'.
009800
009900*----------------------------------------------------------*
010000* COPIAS DE LOS REGISTROS DE TRABAJO                       *
010100*----------------------------------------------------------*
010200 COPY WCLIENTE.
010300 COPY WLECBRUT.
010400 COPY WLECCLAS.
010500 COPY WRESCARG.
010600 COPY WCANCELA.
010700 COPY WCLATARI.
010800 COPY WLIMPNOM.
010900
011000*----------------------------------------------------------*
011100* PARAMETROS DE LA CORRIDA (CLIENTE Y PERIODO SOLICITADO)   *
011200*----------------------------------------------------------*
011300 01  WS-PARAMETROS.
011400     03 WS-PARM-CLI-ID               PIC  9(06).
011500     03 WS-PARM-FEC-INI               PIC  9(08).
011600     03 WS-PARM-FEC-INI-R REDEFINES WS-PARM-FEC-INI.
011700        05 WS-PARM-FEC-INI-AAAA      PIC  9(04).
011800        05 WS-PARM-FEC-INI-MM        PIC  9(02).
011900        05 WS-PARM-FEC-INI-DD        PIC  9(02).
011950     03 WS-PARM-FEC-FIN               PIC  9(08).
011960     03 WS-PARM-FEC-FIN-R REDEFINES WS-PARM-FEC-FIN.
011970        05 WS-PARM-FEC-FIN-AAAA      PIC  9(04).
011980        05 WS-PARM-FEC-FIN-MM        PIC  9(02).
011990        05 WS-PARM-FEC-FIN-DD        PIC  9(02).
011995     03 FILLER                      PIC  X(05).
012100
012200*----------------------------------------------------------*
012300* TABLA DE DIAS POR MES PARA VALIDAR LA FECHA DE LA LECTURA *
012400*----------------------------------------------------------*
012500 01  WT-DIAS-MES-FIJA.
012600     03 FILLER                      PIC  9(02) VALUE 31.
012700     03 FILLER                      PIC  9(02) VALUE 28.
012800     03 FILLER                      PIC  9(02) VALUE 31.
012900     03 FILLER                      PIC  9(02) VALUE 30.
013000     03 FILLER                      PIC  9(02) VALUE 31.
013100     03 FILLER                      PIC  9(02) VALUE 30.
013200     03 FILLER                      PIC  9(02) VALUE 31.
013300     03 FILLER                      PIC  9(02) VALUE 31.
013400     03 FILLER                      PIC  9(02) VALUE 30.
013500     03 FILLER                      PIC  9(02) VALUE 31.
013600     03 FILLER                      PIC  9(02) VALUE 30.
013700     03 FILLER                      PIC  9(02) VALUE 31.
013800 01  WT-DIAS-MES-TABLA REDEFINES WT-DIAS-MES-FIJA.
013900     03 WT-DIAS-MES-ITEM            PIC  9(02) OCCURS 12 TIMES.
014000
014100 77  WS-DIAS-MES-TOPE               PIC  9(02) COMP VALUE 0.
014200 77  WS-RESTO-ANIO-4                PIC  9(04) COMP VALUE 0.
014300 77  WS-RESTO-ANIO-100               PIC  9(04) COMP VALUE 0.
014400 77  WS-RESTO-ANIO-400               PIC  9(04) COMP VALUE 0.
014500 77  WS-COCIENTE-AUX                PIC  9(06) COMP VALUE 0.
014600 77  WS-SW-ES-BISIESTO              PIC  X(01) VALUE 'N'.
014700     88 88-ES-BISIESTO-SI                       VALUE 'S'.
014800     88 88-ES-BISIESTO-NO                        VALUE 'N'.
014900
015000*----------------------------------------------------------*
015100* BUFFER DE QUIEBRE DE CLAVE PARA RESOLVER DUPLICADOS       *
015200* (GRABA RECIEN CUANDO CAMBIA LA CLAVE O AL FIN DE ARCHIVO) *
015210* GUARDA LA FOTOGRAFIA COMPLETA DEL REGISTRO PENDIENTE      *
015220* (TARIFA Y CONSUMO INCLUIDOS), NO SOLO SU CLAVE, PARA QUE  *
015230* LO QUE SE GRABE SEA EL REGISTRO QUE QUEDO PENDIENTE Y NO  *
015240* EL QUE SE ACABA DE CLASIFICAR.                            *
015300*----------------------------------------------------------*
015400 01  WS-BUFFER-CLASIFICADA.
015500     03 WS-BUF-HAY-PENDIENTE        PIC  X(01) VALUE 'N'.
015600        88 88-HAY-PENDIENTE-SI                   VALUE 'S'.
015700        88 88-HAY-PENDIENTE-NO                    VALUE 'N'.
015800     03 WS-BUF-ID                   PIC  9(06) VALUE 0.
015900     03 WS-BUF-FECHA                PIC  9(08) VALUE 0.
016000     03 WS-BUF-HORA                 PIC  9(04) VALUE 0.
016010     03 WS-BUF-TARIFA               PIC  X(10) VALUE SPACES.
016020     03 WS-BUF-CONSUMO              PIC  S9(07)V9(03) VALUE 0
016030                                      SIGN IS LEADING SEPARATE.
016100     03 FILLER                      PIC  X(05).
016110
016120*----------------------------------------------------------*
016130* AREA PUENTE PARA EL REGISTRO RECIEN CLASIFICADO, MIENTRAS *
016140* 20300-ACUMULO-CLASIFICADA DECIDE SI QUIEBRA CLAVE CONTRA  *
016150* EL BUFFER ANTERIOR (EVITA QUE 20900-WRITE-LECCLA, AL      *
016160* ARMAR EL REGISTRO A GRABAR DESDE EL BUFFER, PISE LOS      *
016170* CAMPOS DEL REGISTRO QUE TODAVIA NO SE HA GUARDADO).       *
016180*----------------------------------------------------------*
016190 01  WS-REGISTRO-NUEVO.
016200     03 WS-NVO-ID                   PIC  9(06) VALUE 0.
016210     03 WS-NVO-FECHA                PIC  9(08) VALUE 0.
016220     03 WS-NVO-HORA                 PIC  9(04) VALUE 0.
016230     03 WS-NVO-TARIFA               PIC  X(10) VALUE SPACES.
016240     03 WS-NVO-CONSUMO              PIC  S9(07)V9(03) VALUE 0
016250                                      SIGN IS LEADING SEPARATE.
016260     03 FILLER                      PIC  X(05).
016270
016300 77  WS-LECTURA-VALIDA              PIC  X(01) VALUE 'N'.
016400     88 88-LECTURA-VALIDA-SI                     VALUE 'S'.
016500     88 88-LECTURA-VALIDA-NO                      VALUE 'N'.
016510
016520 77  WS-DENTRO-PERIODO              PIC  X(01) VALUE 'N'.
016530     88 88-DENTRO-PERIODO-SI                     VALUE 'S'.
016540     88 88-DENTRO-PERIODO-NO                      VALUE 'N'.
016550
016560 77  WS-SIGO-LEYENDO                PIC  X(01) VALUE 'S'.
016570     88 88-SIGO-LEYENDO-SI                       VALUE 'S'.
016580     88 88-SIGO-LEYENDO-NO                        VALUE 'N'.
016600
016700 77  WS-CLI-ENCONTRADO              PIC  X(01) VALUE 'N'.
016800     88 88-CLI-ENCONTRADO-SI                     VALUE 'S'.
016900     88 88-CLI-ENCONTRADO-NO                      VALUE 'N'.
017000
017100*----------------------------------------------------------*
017200* ESTADOS DE ARCHIVO Y CONTADORES                            *
017300*----------------------------------------------------------*
017400 77  FS-CLIMAE                      PIC  X(02) VALUE ' '.
017500     88 88-FS-CLIMAE-OK                          VALUE '00'.
017600     88 88-FS-CLIMAE-EOF                          VALUE '10'.
017700
017800 77  WS-OPEN-CLIMAE                  PIC  X VALUE 'N'.
017900     88 88-OPEN-CLIMAE-SI                        VALUE 'S'.
018000     88 88-OPEN-CLIMAE-NO                         VALUE 'N'.
018100
018200 77  WS-LEIDOS-CLIMAE                PIC  9(09) COMP VALUE 0.
018300
018400 77  FS-LECBRU                      PIC  X(02) VALUE ' '.
018500     88 88-FS-LECBRU-OK                          VALUE '00'.
018600     88 88-FS-LECBRU-EOF                          VALUE '10'.
018700
018800 77  WS-OPEN-LECBRU                  PIC  X VALUE 'N'.
018900     88 88-OPEN-LECBRU-SI                        VALUE 'S'.
019000     88 88-OPEN-LECBRU-NO                         VALUE 'N'.
019100
019200 77  WS-LEIDOS-LECBRU                PIC  9(09) COMP VALUE 0.
019300 77  WS-LEIDOS-LECBRU-ED             PIC  ZZZ.ZZZ.ZZ9.
019400
019500 77  FS-LECCLA                      PIC  X(02) VALUE ' '.
019600     88 88-FS-LECCLA-OK                          VALUE '00'.
019700
019800 77  WS-OPEN-LECCLA                  PIC  X VALUE 'N'.
019900     88 88-OPEN-LECCLA-SI                        VALUE 'S'.
020000     88 88-OPEN-LECCLA-NO                         VALUE 'N'.
020100
020200 77  WS-GRABADOS-LECCLA              PIC  9(09) COMP VALUE 0.
020300 77  WS-GRABADOS-LECCLA-ED           PIC  ZZZ.ZZZ.ZZ9.
020400
020500 77  FS-RESCAR                      PIC  X(02) VALUE ' '.
020600     88 88-FS-RESCAR-OK                          VALUE '00'.
020700
020800 77  WS-OPEN-RESCAR                  PIC  X VALUE 'N'.
020900     88 88-OPEN-RESCAR-SI                        VALUE 'S'.
021000     88 88-OPEN-RESCAR-NO                         VALUE 'N'.
021100
021200 77  WS-GRABADOS-RESCAR              PIC  9(09) COMP VALUE 0.
021300
021400 77  WS-ERRORES-CARGA                PIC  9(09) COMP VALUE 0.
021500
021600 77  WS-PARRAFO                      PIC  X(50) VALUE ' '.
021700 77  WS-MJE-ERROR                    PIC  X(80) VALUE ' '.
021800
021900*-------------------------------------------------------------*
022000 PROCEDURE DIVISION.
022100*-------------------------------------------------------------*
022200
022300 00000-CUERPO-PRINCIPAL.
022400*-----------------------------
022500
022600     PERFORM 10000-INICIO      THRU FIN-10000.
022700
022800     PERFORM 20000-PROCESO      THRU FIN-20000.
022900
023000     PERFORM 30000-FINALIZO      THRU FIN-30000.
023100
023200     STOP RUN.
023300
023400*-------------------------------------------------------------*
023500 10000-INICIO.
023600*-----------------------------
023700
023800     INITIALIZE WCANCELA.
023900     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.
024000
024100     PERFORM 10100-ABRO-ARCHIVOS      THRU FIN-10100.
024200
024300     PERFORM 10200-LEO-PARAMETROS      THRU FIN-10200.
024400
024500     PERFORM 10300-BUSCO-CLIENTE      THRU FIN-10300.
024600
024700     PERFORM 21000-READ-RAW      THRU FIN-21000.
024800
024900 FIN-10000.
025000     EXIT.
025100
025200 10100-ABRO-ARCHIVOS.
025300*-----------------------------
025400
025500     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.
025600
025700     OPEN INPUT CUSTOMER-FILE.
025800
025900     EVALUATE FS-CLIMAE
026000         WHEN '00'
026100              SET 88-OPEN-CLIMAE-SI  TO TRUE
026200         WHEN OTHER
026300              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
026400              MOVE 'CLIMAE   '       TO WCANCELA-RECURSO
026500              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
026600              MOVE FS-CLIMAE         TO WCANCELA-CODRET
026700              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
026800              PERFORM 99999-CANCELO    THRU FIN-99999
026900     END-EVALUATE.
027000
027100     OPEN INPUT RAW-READING-FILE.
027200
027300     EVALUATE FS-LECBRU
027400         WHEN '00'
027500              SET 88-OPEN-LECBRU-SI  TO TRUE
027600         WHEN OTHER
027700              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
027800              MOVE 'LECBRU   '       TO WCANCELA-RECURSO
027900              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
028000              MOVE FS-LECBRU         TO WCANCELA-CODRET
028100              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
028200              PERFORM 99999-CANCELO    THRU FIN-99999
028300     END-EVALUATE.
028400
028500     OPEN OUTPUT CLASSIFIED-READING-FILE.
028600
028700     EVALUATE FS-LECCLA
028800         WHEN '00'
028900              SET 88-OPEN-LECCLA-SI  TO TRUE
029000         WHEN OTHER
029100              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
029200              MOVE 'LECCLA   '       TO WCANCELA-RECURSO
029300              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
029400              MOVE FS-LECCLA         TO WCANCELA-CODRET
029500              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
029600              PERFORM 99999-CANCELO    THRU FIN-99999
029700     END-EVALUATE.
029800
029900     OPEN OUTPUT LOAD-SUMMARY-FILE.
030000
030100     EVALUATE FS-RESCAR
030200         WHEN '00'
030300              SET 88-OPEN-RESCAR-SI  TO TRUE
030400         WHEN OTHER
030500              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
030600              MOVE 'RESCAR   '       TO WCANCELA-RECURSO
030700              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
030800              MOVE FS-RESCAR         TO WCANCELA-CODRET
030900              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
031000              PERFORM 99999-CANCELO    THRU FIN-99999
031100     END-EVALUATE.
031200
031300 FIN-10100.
031400     EXIT.
031500
031600 10200-LEO-PARAMETROS.
031700*-----------------------------
031800* SE PIDEN POR CONSOLA EL CLIENTE Y EL PERIODO A PROCESAR
031900* (NO HAY ARCHIVO DE PARAMETROS EN ESTA CORRIDA)
032000
032100     DISPLAY 'CARGALEC - INGRESE CLIENTE Y PERIODO (AAAAMMDD '
032200             'AAAAMMDD) :'.
032300     ACCEPT WS-PARM-CLI-ID           FROM CONSOLE.
032400     ACCEPT WS-PARM-FEC-INI          FROM CONSOLE.
032500     ACCEPT WS-PARM-FEC-FIN          FROM CONSOLE.
032600
032700     DISPLAY 'CARGALEC - PERIODO DESDE '
032800             WS-PARM-FEC-INI-AAAA '/' WS-PARM-FEC-INI-MM '/'
032900             WS-PARM-FEC-INI-DD ' HASTA '
032950             WS-PARM-FEC-FIN-AAAA '/' WS-PARM-FEC-FIN-MM '/'
032960             WS-PARM-FEC-FIN-DD.
033000
033100 FIN-10200.
033200     EXIT.
033300
033400 10300-BUSCO-CLIENTE.
033500*-----------------------------
033600* BUSQUEDA SECUENCIAL DEL CLIENTE SOLICITADO EN EL MAESTRO
033700
033800     MOVE '10300-BUSCO-CLIENTE'      TO WS-PARRAFO.
033900     SET 88-CLI-ENCONTRADO-NO         TO TRUE.
034000
034100     PERFORM 10310-READ-CLIMAE      THRU FIN-10310.
034200
034300     PERFORM 10301-COMPARO-CLIENTE
034350        THRU FIN-10301
034400        UNTIL 88-FS-CLIMAE-EOF
034500           OR 88-CLI-ENCONTRADO-SI.
034600
034700     IF  88-CLI-ENCONTRADO-NO
034800         MOVE WS-PARRAFO              TO WCANCELA-PARRAFO
034900         MOVE 'CLIMAE   '             TO WCANCELA-RECURSO
035000         MOVE 'BUSQUEDA'              TO WCANCELA-OPERACION
035100         MOVE '23'                    TO WCANCELA-CODRET
035200         MOVE 'CLIENTE NO EXISTE'     TO WCANCELA-MENSAJE
035300         PERFORM 99999-CANCELO    THRU FIN-99999
035400     END-IF.
035500
035600     PERFORM 10320-VALIDO-TABLA-CLIENTE      THRU FIN-10320.
035700
035800 FIN-10300.
035900     EXIT.
036000
036100 10301-COMPARO-CLIENTE.
036200*-----------------------------
036300* COMPARA UN REGISTRO DEL MAESTRO CONTRA EL CLIENTE SOLICITADO;
036400* SI NO COINCIDE, AVANZA A LA SIGUIENTE LECTURA DEL MAESTRO.
036500
036600     IF  CLI-ID                      = WS-PARM-CLI-ID
036700         SET 88-CLI-ENCONTRADO-SI     TO TRUE
036800     ELSE
036900         PERFORM 10310-READ-CLIMAE
036950            THRU FIN-10310
037000     END-IF.
037100
037200 FIN-10301.
037300     EXIT.
037400
037500 10310-READ-CLIMAE.
037600*-----------------------------
037700
037800     MOVE '10310-READ-CLIMAE'        TO WS-PARRAFO.
037900
038000     READ CUSTOMER-FILE INTO REG-CLIENTE.
038100
038200     EVALUATE TRUE
038300         WHEN 88-FS-CLIMAE-OK
038400              ADD 1                  TO WS-LEIDOS-CLIMAE
038500         WHEN 88-FS-CLIMAE-EOF
038600              CONTINUE
038700         WHEN OTHER
038800              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
038900              MOVE 'CLIMAE   '       TO WCANCELA-RECURSO
039000              MOVE 'READ'            TO WCANCELA-OPERACION
039100              MOVE FS-CLIMAE         TO WCANCELA-CODRET
039200              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
039300              PERFORM 99999-CANCELO    THRU FIN-99999
039400     END-EVALUATE.
039500
039600 FIN-10310.
039700     EXIT.
039800
039900 10320-VALIDO-TABLA-CLIENTE.
040000*-----------------------------
040100* SE RE-DERIVA EL IDENTIFICADOR DE TABLA A PARTIR DEL NOMBRE
040200* DEL CLIENTE CON LA RUTINA LIMPINOM, PARA ARCHIVAR LAS
040300* LECTURAS SIEMPRE BAJO EL MISMO NOMBRE NORMALIZADO.
040400
040500     MOVE CLI-NOMBRE                 TO WLIMPNOM-NOMBRE.
040600
040700     CALL 'LIMPINOM' USING WLIMPNOM.
040800
040900     IF  WLIMPNOM-TABLA              NOT = CLI-TABLA
041000         DISPLAY 'CARGALEC - AVISO: CLI-TABLA DEL MAESTRO '
041100                 '(' CLI-TABLA ') NO COINCIDE CON EL '
041200                 'NOMBRE NORMALIZADO (' WLIMPNOM-TABLA ')'
041300         MOVE WLIMPNOM-TABLA          TO CLI-TABLA
041400     END-IF.
041500
041600 FIN-10320.
041700     EXIT.
041800
041900*-------------------------------------------------------------*
042000 20000-PROCESO.
042100*-----------------------------
042200
042300     PERFORM 20100-VALIDO-LECTURA
042400        THRU FIN-20100
042500       UNTIL 88-FS-LECBRU-EOF
042550          OR 88-SIGO-LEYENDO-NO.
042600
042700     IF  88-HAY-PENDIENTE-SI
042800         PERFORM 20900-WRITE-LECCLA
042900            THRU FIN-20900
043000     END-IF.
043100
043200 FIN-20000.
043300     EXIT.
043400
043500 20100-VALIDO-LECTURA.
043510*-----------------------------
043520* EL ARCHIVO VIENE ORDENADO POR CLIENTE Y FECHA-HORA: SI SE
043530* PASA DEL CLIENTE PEDIDO SE PUEDE DEJAR DE LEER.
043540
043550     IF  LEB-ID                       > WS-PARM-CLI-ID
043560         SET 88-SIGO-LEYENDO-NO        TO TRUE
043570     ELSE
043580         IF  LEB-ID                    = WS-PARM-CLI-ID
043590             ADD 1                     TO WS-LEIDOS-LECBRU
043600             PERFORM 20105-VALIDO-CAMPOS
043610                THRU FIN-20105
043620         END-IF
043630         PERFORM 21000-READ-RAW
043640            THRU FIN-21000
043650     END-IF.
043660
043670 FIN-20100.
043680     EXIT.
043690
043700*-------------------------------------------------------------*
043710 20105-VALIDO-CAMPOS.
043720*-----------------------------
043730* VALIDA LA FECHA Y HORA DE LA LECTURA CRUDA. LAS LECTURAS
043740* INVALIDAS SE CUENTAN COMO ERROR Y SE DESCARTAN.
043750
043760     SET 88-LECTURA-VALIDA-SI         TO TRUE.
043770
043780* SOLO SE PROCESAN LECTURAS CUYA FECHA CAIGA DENTRO DEL
043790* PERIODO PEDIDO POR CONSOLA (WS-PARM-FEC-INI / WS-PARM-FEC-FIN).
043800
043810     IF  LEB-FECHA-AAAA               < 1900
043820     OR  LEB-FECHA-MM                 < 01
043830     OR  LEB-FECHA-MM                 > 12
043840         SET 88-LECTURA-VALIDA-NO     TO TRUE
043850     END-IF.
043860
043870     IF  88-LECTURA-VALIDA-SI
043880         PERFORM 20110-CALCULO-TOPE-MES
043890            THRU FIN-20110
043900         IF  LEB-FECHA-DD              < 01
043910         OR  LEB-FECHA-DD              > WS-DIAS-MES-TOPE
043920             SET 88-LECTURA-VALIDA-NO TO TRUE
043930         END-IF
043940     END-IF.
043950
043960     IF  88-LECTURA-VALIDA-SI
043970         IF  LEB-HORA-HH               > 23
043980         OR  LEB-HORA-MI               > 59
043990             SET 88-LECTURA-VALIDA-NO TO TRUE
044000         END-IF
044010     END-IF.
044020
044030* EL VALOR DEL SENSOR DEBE SER NUMERICO (SIGNO Y DIGITOS) -
044040* SI NO LO ES, LA LECTURA SE DESCARTA COMO ERROR.
044050
044060     IF  88-LECTURA-VALIDA-SI
044070         IF  LEB-CONSUMO               NOT NUMERIC
044080             SET 88-LECTURA-VALIDA-NO TO TRUE
044090         END-IF
044100     END-IF.
044110
044120     IF  88-LECTURA-VALIDA-SI
044130         SET 88-DENTRO-PERIODO-NO      TO TRUE
044140         IF  LEB-FECHA                 NOT < WS-PARM-FEC-INI
044150         AND LEB-FECHA                 NOT > WS-PARM-FEC-FIN
044160             SET 88-DENTRO-PERIODO-SI  TO TRUE
044170         END-IF
044180         IF  88-DENTRO-PERIODO-SI
044190             PERFORM 20200-CLASIFICO-LECTURA
044200                THRU FIN-20200
044210             PERFORM 20300-ACUMULO-CLASIFICADA
044220                THRU FIN-20300
044230         END-IF
044240     ELSE
044250         ADD 1                         TO WS-ERRORES-CARGA
044260     END-IF.
044270
044280 FIN-20105.
044290     EXIT.
047800
047900 20110-CALCULO-TOPE-MES.
048000*-----------------------------
048100* DETERMINA SI EL AÑO ES BISIESTO PARA EL TOPE DE FEBRERO
048200* (DIVISIBLE POR 4 Y (NO DIVISIBLE POR 100 O DIVISIBLE POR
048300* 400) - SIN FUNCTION, POR DIVIDE ... REMAINDER).
048400
048500     MOVE WT-DIAS-MES-ITEM (LEB-FECHA-MM) TO WS-DIAS-MES-TOPE.
048600
048700     IF  LEB-FECHA-MM                 = 02
048800         DIVIDE LEB-FECHA-AAAA BY 4
048900                GIVING WS-COCIENTE-AUX
049000                REMAINDER WS-RESTO-ANIO-4
049100         DIVIDE LEB-FECHA-AAAA BY 100
049200                GIVING WS-COCIENTE-AUX
049300                REMAINDER WS-RESTO-ANIO-100
049400         DIVIDE LEB-FECHA-AAAA BY 400
049500                GIVING WS-COCIENTE-AUX
049600                REMAINDER WS-RESTO-ANIO-400
049700         SET 88-ES-BISIESTO-NO         TO TRUE
049800         IF  WS-RESTO-ANIO-4           = 0
049900             IF  WS-RESTO-ANIO-100     NOT = 0
050000                 SET 88-ES-BISIESTO-SI TO TRUE
050100             ELSE
050200                 IF  WS-RESTO-ANIO-400 = 0
050300                     SET 88-ES-BISIESTO-SI TO TRUE
050400                 END-IF
050500             END-IF
050600         END-IF
050700         IF  88-ES-BISIESTO-SI
050800             MOVE 29                  TO WS-DIAS-MES-TOPE
050900         END-IF
051000     END-IF.
051100
051200 FIN-20110.
051300     EXIT.
051400
051500 20200-CLASIFICO-LECTURA.
051600*-----------------------------
051700* SE INVOCA LA RUTINA CLATARIF PARA OBTENER LA BANDA HORARIA
051800* Y SE ARMA EL REGISTRO CLASIFICADO.
051900
052000     MOVE LEB-FECHA-AAAA              TO WCLATARI-AAAA.
052100     MOVE LEB-FECHA-MM                TO WCLATARI-MM.
052200     MOVE LEB-FECHA-DD                TO WCLATARI-DD.
052300     MOVE LEB-HORA-HH                 TO WCLATARI-HH.
052400     MOVE LEB-HORA-MI                 TO WCLATARI-MI.
052500
052600     CALL 'CLATARIF' USING WCLATARI.
052700
052800     MOVE LEB-ID                      TO CLC-ID.
052900     MOVE LEB-FECHA                   TO CLC-FECHA.
053000     MOVE LEB-HORA                    TO CLC-HORA.
053100     MOVE WCLATARI-TARIFA             TO CLC-TARIFA.
053200     MOVE LEB-CONSUMO                 TO CLC-CONSUMO.
053300
053400 FIN-20200.
053500     EXIT.
053600
053700 20300-ACUMULO-CLASIFICADA.
053800*-----------------------------
053900* QUIEBRE DE CLAVE (ID + FECHA + HORA) PARA RESOLVER
054000* DUPLICADOS: SOLO SE GRABA CUANDO CAMBIA LA CLAVE, CON LO
054100* QUE LA ULTIMA LECTURA LEIDA PARA LA MISMA CLAVE ES LA QUE
054200* QUEDA EN EL BUFFER Y SE TERMINA GRABANDO.
054210* EL REGISTRO RECIEN CLASIFICADO SE PASA PRIMERO A WS-NVO-xxx
054220* PARA QUE 20900-WRITE-LECCLA, AL ARMAR DESDE EL BUFFER EL
054230* REGISTRO QUE QUEDO PENDIENTE, NO PISE LOS CAMPOS DE ESTE.
054300
054310     MOVE CLC-ID                      TO WS-NVO-ID.
054320     MOVE CLC-FECHA                   TO WS-NVO-FECHA.
054330     MOVE CLC-HORA                    TO WS-NVO-HORA.
054340     MOVE CLC-TARIFA                  TO WS-NVO-TARIFA.
054350     MOVE CLC-CONSUMO                 TO WS-NVO-CONSUMO.
054360
054400     IF  88-HAY-PENDIENTE-SI
054500         IF  WS-BUF-ID                = WS-NVO-ID
054600         AND WS-BUF-FECHA              = WS-NVO-FECHA
054700         AND WS-BUF-HORA                = WS-NVO-HORA
054800             CONTINUE
054900         ELSE
055000             PERFORM 20900-WRITE-LECCLA
055100                THRU FIN-20900
055200         END-IF
055300     END-IF.
055400
055500     MOVE WS-NVO-ID                   TO WS-BUF-ID.
055600     MOVE WS-NVO-FECHA                TO WS-BUF-FECHA.
055700     MOVE WS-NVO-HORA                 TO WS-BUF-HORA.
055710     MOVE WS-NVO-TARIFA               TO WS-BUF-TARIFA.
055720     MOVE WS-NVO-CONSUMO              TO WS-BUF-CONSUMO.
055800     SET 88-HAY-PENDIENTE-SI           TO TRUE.
055900
056000 FIN-20300.
056100     EXIT.
056200
056300 20900-WRITE-LECCLA.
056400*-----------------------------
056410* ARMA EL REGISTRO A GRABAR A PARTIR DEL BUFFER DE QUIEBRE
056420* (EL REGISTRO PENDIENTE), NUNCA DEL QUE SE ACABA DE LEER.
056500
056600     MOVE '20900-WRITE-LECCLA'        TO WS-PARRAFO.
056610
056620     MOVE WS-BUF-ID                   TO CLC-ID.
056630     MOVE WS-BUF-FECHA                TO CLC-FECHA.
056640     MOVE WS-BUF-HORA                 TO CLC-HORA.
056650     MOVE WS-BUF-TARIFA               TO CLC-TARIFA.
056660     MOVE WS-BUF-CONSUMO              TO CLC-CONSUMO.
056700
056800     WRITE REG-LECCLA-FD FROM REG-LECCLAS.
056900
057000     EVALUATE FS-LECCLA
057100         WHEN '00'
057200              ADD 1                   TO WS-GRABADOS-LECCLA
057300         WHEN OTHER
057400              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
057500              MOVE 'LECCLA   '        TO WCANCELA-RECURSO
057600              MOVE 'WRITE'            TO WCANCELA-OPERACION
057700              MOVE FS-LECCLA          TO WCANCELA-CODRET
057800              MOVE 'ERROR EN WRITE'   TO WCANCELA-MENSAJE
057900              PERFORM 99999-CANCELO    THRU FIN-99999
058000     END-EVALUATE.
058100
058200     SET 88-HAY-PENDIENTE-NO           TO TRUE.
058300
058400 FIN-20900.
058500     EXIT.
058600
058700 21000-READ-RAW.
058800*-----------------------------
058900
059000     MOVE '21000-READ-RAW'            TO WS-PARRAFO.
059100
059200     READ RAW-READING-FILE INTO REG-LECBRUT.
059300
059400     EVALUATE TRUE
059500         WHEN 88-FS-LECBRU-OK
059550              CONTINUE
059700         WHEN 88-FS-LECBRU-EOF
059750              GO TO FIN-21000
059900         WHEN OTHER
060000              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
060100              MOVE 'LECBRU   '        TO WCANCELA-RECURSO
060200              MOVE 'READ'             TO WCANCELA-OPERACION
060300              MOVE FS-LECBRU          TO WCANCELA-CODRET
060400              MOVE 'ERROR EN READ'    TO WCANCELA-MENSAJE
060500              PERFORM 99999-CANCELO    THRU FIN-99999
060600     END-EVALUATE.
060700
060800 FIN-21000.
060900     EXIT.
061000
061100*-------------------------------------------------------------*
061200 30000-FINALIZO.
061300*-----------------------------
061400
061500     PERFORM 30100-TOTALES-CONTROL      THRU FIN-30100.
061600
061700     PERFORM 30200-WRITE-RESCARGA      THRU FIN-30200.
061800
061900     PERFORM 31000-CIERRO-ARCHIVOS      THRU FIN-31000.
062000
062100 FIN-30000.
062200     EXIT.
062300
062400 30100-TOTALES-CONTROL.
062500*-----------------------------
062600
062700     MOVE WS-LEIDOS-LECBRU            TO WS-LEIDOS-LECBRU-ED.
062800     MOVE WS-GRABADOS-LECCLA          TO WS-GRABADOS-LECCLA-ED.
062900
063000     DISPLAY ' '.
063100     DISPLAY '*** CARGALEC - RESUMEN DE CARGA ***'.
063200     DISPLAY 'LECTURAS PRESENTADAS  : ' WS-LEIDOS-LECBRU-ED.
063300     DISPLAY 'LECTURAS CARGADAS     : ' WS-GRABADOS-LECCLA-ED.
063400     DISPLAY 'LECTURAS EN ERROR     : ' WS-ERRORES-CARGA.
063500
063600 FIN-30100.
063700     EXIT.
063800
063900 30200-WRITE-RESCARGA.
064000*-----------------------------
064100
064200     MOVE '30200-WRITE-RESCARGA'      TO WS-PARRAFO.
064300
064400     MOVE CLI-NOMBRE                  TO RCG-NOMBRE.
064500     MOVE WS-LEIDOS-LECBRU            TO RCG-PRESENTADOS.
064600     MOVE WS-GRABADOS-LECCLA          TO RCG-CARGADOS.
064700     MOVE WS-ERRORES-CARGA            TO RCG-ERRORES.
064800
064900     IF  WS-GRABADOS-LECCLA            > 0
065000         SET RCG-EXITO-SI              TO TRUE
065100     ELSE
065200         SET RCG-EXITO-NO              TO TRUE
065300     END-IF.
065400
065500     WRITE REG-RESCAR-FD FROM REG-RESCARGA.
065600
065700     EVALUATE FS-RESCAR
065800         WHEN '00'
065900              ADD 1                    TO WS-GRABADOS-RESCAR
066000         WHEN OTHER
066100              MOVE WS-PARRAFO          TO WCANCELA-PARRAFO
066200              MOVE 'RESCAR   '         TO WCANCELA-RECURSO
066300              MOVE 'WRITE'             TO WCANCELA-OPERACION
066400              MOVE FS-RESCAR           TO WCANCELA-CODRET
066500              MOVE 'ERROR EN WRITE'    TO WCANCELA-MENSAJE
066600              PERFORM 99999-CANCELO    THRU FIN-99999
066700     END-EVALUATE.
066800
066900 FIN-30200.
067000     EXIT.
067100
067200 31000-CIERRO-ARCHIVOS.
067300*-----------------------------
067400
067500     IF  88-OPEN-CLIMAE-SI
067600         CLOSE CUSTOMER-FILE
067700     END-IF.
067800
067900     IF  88-OPEN-LECBRU-SI
068000         CLOSE RAW-READING-FILE
068100     END-IF.
068200
068300     IF  88-OPEN-LECCLA-SI
068400         CLOSE CLASSIFIED-READING-FILE
068500     END-IF.
068600
068700     IF  88-OPEN-RESCAR-SI
068800         CLOSE LOAD-SUMMARY-FILE
068900     END-IF.
069000
069100 FIN-31000.
069200     EXIT.
069300
069400*-------------------------------------------------------------*
069500 99999-CANCELO.
069600*-----------------------------
069700
069800     PERFORM 31000-CIERRO-ARCHIVOS      THRU FIN-31000.
069900
070000     CALL 'CANCELA' USING WCANCELA.
070100
070200     STOP RUN.
070300
070400 FIN-99999.
070500     EXIT.
