000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   CANCELA.
000400 AUTHOR.       RAUL A. GUZMAN.
000500 INSTALLATION. EDUSAM - CONTROL DE FACTURACION CFE.
000600 DATE-WRITTEN. 12/03/1982.
000700 DATE-COMPILED.
000800 SECURITY.     NINGUNA.
000900
001000*------------------------------------------------------------*
001100* RUTINA COMUN DE CANCELACION DE PROCESOS BATCH               *
001200* RECIBE EL AREA WCANCELA CON EL PUNTO DE FALLA, TRADUCE EL   *
001300* FILE STATUS A UN MENSAJE Y TERMINA EL PROCESO LLAMANTE.     *
001400*------------------------------------------------------------*
001500* HISTORIAL DE CAMBIOS
001600*------------------------------------------------------------*
001700* 12/03/82 RAG  ALTA INICIAL DE LA RUTINA.
001800* 30/08/85 RAG  SE AGREGAN CODIGOS DE RETORNO 34, 44 Y 52.
001900* 14/11/88 RAG  SE AGREGA CODIGO 61 (FILE SHARING FAILURE).
002000* 22/05/91 EPR  SE ORDENA EL EVALUATE POR CODIGO ASCENDENTE.
002100* 09/01/95 EPR  SE AGREGA CODIGO 91 (FILE NOT AVAILABLE).
002200* 03/02/99 EPR  REVISION Y2K - SIN IMPACTO, NO MANEJA FECHAS.
002300* 17/02/11 RAG  SE ACORTA WCANCELA-MENSAJE A 40 POSICIONES.
002400* 08/07/16 RAG  TICKET EGA-0231 PUESTA EN MARCHA EGAUGE-CFE.
002420* 19/09/17 EPR  TICKET EGA-0255 SE AGREGA RENGLON GRUPO FS,
002430*               TABLA WT-GRUPOS-FS Y CONTADOR DE LLAMADAS.
002440* 11/04/18 RAG  TICKET EGA-0268 SE SUSTITUYE EL EVALUATE DE
002450*               MENSAJES POR LA TABLA WT-CODRET-MSG, BUSCADA
002460*               EN FORMA SECUENCIAL IGUAL QUE LAS BANDAS DE
002470*               CALCCFE; SE REORDENA EL DESPLEGADO DE SALIDA.
002500*------------------------------------------------------------*
002600
002700 ENVIRONMENT DIVISION.
002800*--------------------
002900 CONFIGURATION SECTION.
003000*---------------------
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300
003400 DATA DIVISION.
003500*-------------
003600
003700 WORKING-STORAGE SECTION.
003800*-----------------------
003900 77  WS-VECES-LLAMADA                PIC 9(05) COMP VALUE 0.
003910 01  WS-CODRET-AREA.
003920     03 WS-CODRET-NUM                PIC 9(02) VALUE 0.
003930 01  WS-CODRET-DIGITOS REDEFINES WS-CODRET-AREA.
003940     03 WS-CODRET-DECENA              PIC 9(01).
003950     03 WS-CODRET-UNIDAD              PIC 9(01).
003960 01  WS-MSG-AREA.
003970     03 MSG                          PIC X(50) VALUE ' '.
003980 01  WS-MSG-MITADES REDEFINES WS-MSG-AREA.
003990     03 WS-MSG-MITAD-1                PIC X(25).
004000     03 WS-MSG-MITAD-2                PIC X(25).
004100*--------------------------------------------------------------*
004110* TABLA DE GRUPOS DE FILE STATUS, PARA EL RENGLON "GRUPO FS"    *
004120* DEL DESPLEGADO DE CANCELACION (INDEXADA POR LA DECENA DEL FS) *
004130*--------------------------------------------------------------*
004140 01  WT-GRUPOS-FS-FIJA.
004150     03 FILLER                       PIC X(10) VALUE 'EXITO     '.
004160     03 FILLER                       PIC X(10) VALUE 'EXCEPCION '.
004170     03 FILLER                       PIC X(10) VALUE 'PERMANENTE'.
004180     03 FILLER                       PIC X(10) VALUE 'BOUNDARY  '.
004190     03 FILLER                       PIC X(10) VALUE 'LOGICO    '.
004200     03 FILLER                       PIC X(10) VALUE 'RECURSO   '.
004210     03 FILLER                       PIC X(10) VALUE 'ENT-SALIDA'.
004220     03 FILLER                       PIC X(10) VALUE 'SORT-MERGE'.
004230     03 FILLER                       PIC X(10) VALUE 'PERMISOS  '.
004240     03 FILLER                       PIC X(10) VALUE 'OTROS     '.
004250 01  WT-GRUPOS-FS-TABLA REDEFINES WT-GRUPOS-FS-FIJA.
004260     03 WT-GRUPOS-FS-ITEM            PIC X(10) OCCURS 10 TIMES.
004270
004280 77  WS-GRUPO-FS                     PIC X(10) VALUE ' '.
004290 77  WS-SUB-GRUPO-FS                 PIC 9(02) COMP VALUE 0.
004300*--------------------------------------------------------------*
004310* TABLA CODIGO/MENSAJE DE FILE STATUS, PARA TRADUCIR EL         *
004320* WCANCELA-CODRET QUE LLEGA DEL PROGRAMA QUE CANCELA (BUSQUEDA  *
004330* SECUENCIAL, MISMA TECNICA QUE WT-BANDAS EN CALCCFE).          *
004340*--------------------------------------------------------------*
004350 01  WT-CODRET-MSG-FIJA.
004360     03 FILLER                PIC X(02) VALUE '00'.
004370     03 FILLER                PIC X(22) VALUE 'SUCCESS               '.
004380     03 FILLER                PIC X(02) VALUE '02'.
004390     03 FILLER                PIC X(22) VALUE 'SUCCESS DUPLICATE     '.
004400     03 FILLER                PIC X(02) VALUE '04'.
004410     03 FILLER                PIC X(22) VALUE 'SUCCESS INCOMPLETE    '.
004420     03 FILLER                PIC X(02) VALUE '05'.
004430     03 FILLER                PIC X(22) VALUE 'SUCCESS OPTIONAL      '.
004440     03 FILLER                PIC X(02) VALUE '07'.
004450     03 FILLER                PIC X(22) VALUE 'SUCCESS NO UNIT       '.
004460     03 FILLER                PIC X(02) VALUE '10'.
004470     03 FILLER                PIC X(22) VALUE 'END OF FILE           '.
004480     03 FILLER                PIC X(02) VALUE '14'.
004490     03 FILLER                PIC X(22) VALUE 'OUT OF KEY RANGE      '.
004500     03 FILLER                PIC X(02) VALUE '21'.
004510     03 FILLER                PIC X(22) VALUE 'KEY INVALID           '.
004520     03 FILLER                PIC X(02) VALUE '22'.
004530     03 FILLER                PIC X(22) VALUE 'KEY EXISTS            '.
004540     03 FILLER                PIC X(02) VALUE '23'.
004550     03 FILLER                PIC X(22) VALUE 'KEY NOT EXISTS        '.
004560     03 FILLER                PIC X(02) VALUE '30'.
004570     03 FILLER                PIC X(22) VALUE 'PERMANENT ERROR       '.
004580     03 FILLER                PIC X(02) VALUE '31'.
004590     03 FILLER                PIC X(22) VALUE 'INCONSISTENT FILENAME '.
004600     03 FILLER                PIC X(02) VALUE '34'.
004610     03 FILLER                PIC X(22) VALUE 'BOUNDARY VIOLATION    '.
004620     03 FILLER                PIC X(02) VALUE '35'.
004630     03 FILLER                PIC X(22) VALUE 'FILE NOT FOUND        '.
004640     03 FILLER                PIC X(02) VALUE '37'.
004650     03 FILLER                PIC X(22) VALUE 'PERMISSION DENIED     '.
004660     03 FILLER                PIC X(02) VALUE '38'.
004670     03 FILLER                PIC X(22) VALUE 'CLOSED WITH LOCK      '.
004680     03 FILLER                PIC X(02) VALUE '39'.
004690     03 FILLER                PIC X(22) VALUE 'CONFLICT ATTRIBUTE    '.
004700     03 FILLER                PIC X(02) VALUE '41'.
004710     03 FILLER                PIC X(22) VALUE 'ALREADY OPEN          '.
004720     03 FILLER                PIC X(02) VALUE '42'.
004730     03 FILLER                PIC X(22) VALUE 'NOT OPEN              '.
004740     03 FILLER                PIC X(02) VALUE '43'.
004750     03 FILLER                PIC X(22) VALUE 'READ NOT DONE         '.
004760     03 FILLER                PIC X(02) VALUE '44'.
004770     03 FILLER                PIC X(22) VALUE 'RECORD OVERFLOW       '.
004780     03 FILLER                PIC X(02) VALUE '46'.
004790     03 FILLER                PIC X(22) VALUE 'READ ERROR            '.
004800     03 FILLER                PIC X(02) VALUE '47'.
004810     03 FILLER                PIC X(22) VALUE 'INPUT DENIED          '.
004820     03 FILLER                PIC X(02) VALUE '48'.
004830     03 FILLER                PIC X(22) VALUE 'OUTPUT DENIED         '.
004840     03 FILLER                PIC X(02) VALUE '49'.
004850     03 FILLER                PIC X(22) VALUE 'I/O DENIED            '.
004860     03 FILLER                PIC X(02) VALUE '51'.
004870     03 FILLER                PIC X(22) VALUE 'RECORD LOCKED         '.
004880     03 FILLER                PIC X(02) VALUE '52'.
004890     03 FILLER                PIC X(22) VALUE 'END-OF-PAGE           '.
004900     03 FILLER                PIC X(02) VALUE '57'.
004910     03 FILLER                PIC X(22) VALUE 'I/O LINAGE            '.
004920     03 FILLER                PIC X(02) VALUE '61'.
004930     03 FILLER                PIC X(22) VALUE 'FILE SHARING FAILURE  '.
004940     03 FILLER                PIC X(02) VALUE '91'.
004950     03 FILLER                PIC X(22) VALUE 'FILE NOT AVAILABLE    '.
004960 01  WT-CODRET-MSG-TABLA REDEFINES WT-CODRET-MSG-FIJA.
004970     03 WT-CODRET-MSG-ITEM        OCCURS 30 TIMES.
004980        05 WT-CODRET-MSG-COD      PIC X(02).
004990        05 WT-CODRET-MSG-TXT      PIC X(22).
005000
005010 77  WS-IDX-CODRET                   PIC 9(02) COMP VALUE 0.
005020 77  WS-IDX-MSG-ENCONTRADO           PIC 9(02) COMP VALUE 0.
005100
005200*-------------------------------------------------------------*
005300 LINKAGE SECTION.
005400*-------------------------------------------------------------*
005500* COPY DE AREA DE COMUNICACION CON ESTA RUTINA
005600
005700 COPY WCANCELA.
005800
005900*-------------------------------------------------------------*
006000 PROCEDURE DIVISION USING WCANCELA.
006100*-------------------------------------------------------------*
006200
006300 0000-CUERPO-PRINCIPAL.
006400*-----------------------------
006500
006510     ADD 1                           TO WS-VECES-LLAMADA.
006520     MOVE WCANCELA-CODRET            TO WS-CODRET-NUM.
006525     COMPUTE WS-SUB-GRUPO-FS = WS-CODRET-DECENA + 1.
006527     MOVE WT-GRUPOS-FS-ITEM (WS-SUB-GRUPO-FS) TO WS-GRUPO-FS.
006530
006600     PERFORM 0100-BUSCO-MENSAJE THRU FIN-0100.
006650
009300
009400     DISPLAY ' '.
009500     DISPLAY '************************************************'.
009600     DISPLAY '*****   CANCELACION PROGRAMADA - EGAUGE-CFE *****'.
009700     DISPLAY '************************************************'.
009800     DISPLAY '*                                               '.
009900     DISPLAY '* PROGRAMA     : ' WCANCELA-PROGRAMA.
009950     DISPLAY '* RECURSO      : ' WCANCELA-RECURSO.
010000     DISPLAY '* PARRAFO      : ' WCANCELA-PARRAFO.
010200     DISPLAY '* OPERACION    : ' WCANCELA-OPERACION.
010300     DISPLAY '* FILE STATUS  : ' WCANCELA-CODRET ' - ' MSG.
010400     DISPLAY '* DETALLE      : ' WCANCELA-MENSAJE.
010510     DISPLAY '* GRUPO FS     : ' WS-GRUPO-FS ' ('
010520             WS-VECES-LLAMADA ' CANCELACIONES EN ESTA CORRIDA)'.
010600     DISPLAY '*                                               '.
010700     DISPLAY '************************************************'.
010800     DISPLAY '*           SE CANCELA EL PROCESO               *'.
010900     DISPLAY '************************************************'.
011000
011100     GOBACK.
011110
011120 0100-BUSCO-MENSAJE.
011130*-----------------------------
011140* BUSQUEDA SECUENCIAL DEL MENSAJE QUE CORRESPONDE AL FILE STATUS
011150* RECIBIDO, MISMA TECNICA QUE 20210-BUSCO-BANDA EN CALCCFE.
011160
011170     MOVE 0                           TO WS-IDX-MSG-ENCONTRADO.
011180
011190     PERFORM 0110-COMPARO-CODRET
011200        VARYING WS-IDX-CODRET FROM 1 BY 1
011210          UNTIL WS-IDX-CODRET > 30
011220             OR WS-IDX-MSG-ENCONTRADO > 0.
011230
011240     IF  WS-IDX-MSG-ENCONTRADO       > 0
011250         MOVE WT-CODRET-MSG-TXT (WS-IDX-MSG-ENCONTRADO) TO MSG
011260     ELSE
011270         MOVE 'CODIGO NO CATALOGADO ' TO MSG
011280     END-IF.
011290
011300 FIN-0100.
011310     EXIT.
011320
011330 0110-COMPARO-CODRET.
011340*-----------------------------
011350
011360     IF  WT-CODRET-MSG-COD (WS-IDX-CODRET) = WCANCELA-CODRET (1:2)
011370         MOVE WS-IDX-CODRET           TO WS-IDX-MSG-ENCONTRADO
011380     END-IF.
011390
011400 FIN-0110.
011410     EXIT.
