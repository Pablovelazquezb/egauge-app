000100*----------------------------------------------------------------*
000200*COPY DE REGISTRO DE LECTURAS CLASIFICADAS POR TARIFA CFE        *
000300*LONGITUD DE REGISTRO (42) - SIGNO DEL CONSUMO LEADING SEPARATE  *
000400*ORDEN ASCENDENTE POR CLIENTE Y FECHA-HORA - REEMPLAZA (UPSERT)  *
000500*----------------------------------------------------------------*
000600* 12/03/02 RAG  ALTA INICIAL DEL COPY (PROYECTO EGAUGE-CFE)      *
000700* 04/06/03 RAG  SE AGREGA CLS-TARIFA (BASE/INTERMEDIO/PUNTA)     *
000800*----------------------------------------------------------------*
000900 01  REG-LECCLAS.
001000     03 CLC-ID                       PIC  9(06).
001100     03 CLC-FECHA                    PIC  9(08).
001200     03 CLC-FECHA-R REDEFINES CLC-FECHA.
001300        05 CLC-FECHA-AAAA            PIC  9(04).
001400        05 CLC-FECHA-MM              PIC  9(02).
001500        05 CLC-FECHA-DD              PIC  9(02).
001600     03 CLC-HORA                     PIC  9(04).
001700     03 CLC-HORA-R REDEFINES CLC-HORA.
001800        05 CLC-HORA-HH               PIC  9(02).
001900        05 CLC-HORA-MI               PIC  9(02).
002000     03 CLC-TARIFA                   PIC  X(10).
002100        88 CLC-TARIFA-BASE                     VALUE 'BASE'.
002200        88 CLC-TARIFA-INTERMEDIO                VALUE 'INTERMEDIO'.
002300        88 CLC-TARIFA-PUNTA                     VALUE 'PUNTA'.
002400     03 CLC-CONSUMO                  PIC S9(07)V9(03)
002500                                      SIGN IS LEADING SEPARATE.
002600     03 FILLER                       PIC  X(03).
