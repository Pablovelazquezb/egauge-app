000100*----------------------------------------------------------------*
000200*COPY DE REGISTRO DE LECTURAS CRUDAS DEL MEDIDOR (EGAUGE)        *
000300*LONGITUD DE REGISTRO (30) - SIGNO DEL CONSUMO LEADING SEPARATE  *
000400*ORDEN ASCENDENTE POR CLIENTE Y FECHA-HORA                       *
000500*----------------------------------------------------------------*
000600* 12/03/02 RAG  ALTA INICIAL DEL COPY (PROYECTO EGAUGE-CFE)      *
000700*----------------------------------------------------------------*
000800 01  REG-LECBRUT.
000900     03 LEB-ID                       PIC  9(06).
001000     03 LEB-FECHA                    PIC  9(08).
001100     03 LEB-FECHA-R REDEFINES LEB-FECHA.
001200        05 LEB-FECHA-AAAA            PIC  9(04).
001300        05 LEB-FECHA-MM              PIC  9(02).
001400        05 LEB-FECHA-DD              PIC  9(02).
001500     03 LEB-HORA                     PIC  9(04).
001600     03 LEB-HORA-R REDEFINES LEB-HORA.
001700        05 LEB-HORA-HH               PIC  9(02).
001800        05 LEB-HORA-MI               PIC  9(02).
001900     03 LEB-CONSUMO                  PIC S9(07)V9(03)
002000                                      SIGN IS LEADING SEPARATE.
002100     03 FILLER                       PIC  X(01).
