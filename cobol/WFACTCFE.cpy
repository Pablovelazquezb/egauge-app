000100*----------------------------------------------------------------*
000200*COPY DE AREA DE TRABAJO DE LA FACTURA CFE (CALCCFE)             *
000300*ACUMULADORES Y RESULTADO DE LA FACTURACION GDMTH POR CLIENTE    *
000400*TODOS LOS IMPORTES REDONDEADOS A 2 DECIMALES (ROUND HALF-UP)    *
000500*----------------------------------------------------------------*
000600* 04/06/03 RAG  ALTA INICIAL DEL COPY (PROYECTO EGAUGE-CFE)      *
000700* 17/02/11 RAG  SE AGREGA FAC-DEM-DISTRIBUCION (FACTOR DE CARGA) *
000800*----------------------------------------------------------------*
000900 01  REG-FACTURA.
001000     03 FAC-NOMBRE                   PIC  X(30).
001100     03 FAC-KWH-BASE                 PIC S9(09)V9(02).
001200     03 FAC-KWH-INTERMEDIO           PIC S9(09)V9(02).
001300     03 FAC-KWH-PUNTA                PIC S9(09)V9(02).
001400     03 FAC-MAX-BASE                 PIC S9(07)V9(02).
001500     03 FAC-MAX-INTERMEDIO           PIC S9(07)V9(02).
001600     03 FAC-MAX-PUNTA                PIC S9(07)V9(02).
001700     03 FAC-DEM-FACTURABLE           PIC S9(07)V9(02).
001800     03 FAC-DEM-DISTRIBUCION         PIC S9(07)V9(02).
001900     03 FAC-COSTO-BASE               PIC S9(09)V9(02).
002000     03 FAC-COSTO-INTERMEDIO         PIC S9(09)V9(02).
002100     03 FAC-COSTO-PUNTA              PIC S9(09)V9(02).
002200     03 FAC-COSTO-CAPACIDAD          PIC S9(09)V9(02).
002300     03 FAC-COSTO-DISTRIBUCION       PIC S9(09)V9(02).
002400     03 FAC-ENERGIA                  PIC S9(09)V9(02).
002500     03 FAC-CARGO-FIJO               PIC S9(05)V9(02).
002600     03 FAC-SUBTOTAL                 PIC S9(09)V9(02).
002700     03 FAC-DAP                      PIC S9(09)V9(02).
002800     03 FAC-SUBTOTAL-DAP             PIC S9(09)V9(02).
002900     03 FAC-IVA                      PIC S9(09)V9(02).
003000     03 FAC-TOTAL                    PIC S9(09)V9(02).
003100     03 FILLER                       PIC  X(10).
