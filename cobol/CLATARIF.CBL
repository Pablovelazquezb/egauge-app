000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   CLATARIF.
000400 AUTHOR.       RAUL A. GUZMAN.
000500 INSTALLATION. EDUSAM - CONTROL DE FACTURACION CFE.
000600 DATE-WRITTEN. 04/06/1983.
000700 DATE-COMPILED.
000800 SECURITY.     NINGUNA.
000900
001000*------------------------------------------------------------*
001100* RUTINA DE CLASIFICACION TARIFARIA - TARIFA GDMTH (CFE)      *
001200* RECIBE FECHA-HORA LOCAL (WCLATARI-ENTRADA) Y DEVUELVE LA    *
001300* BANDA HORARIA (BASE / INTERMEDIO / PUNTA) SEGUN TEMPORADA,  *
001400* DIA DE LA SEMANA, CALENDARIO DE DIAS FERIADOS Y HORARIO.    *
001500* INVOCAR CON: CALL 'CLATARIF' USING WCLATARI.                *
001600*------------------------------------------------------------*
001700* HISTORIAL DE CAMBIOS
001800*------------------------------------------------------------*
001900* 04/06/83 RAG  ALTA INICIAL DE LA RUTINA.
002000* 11/09/86 RAG  SE AGREGA LA TABLA DE DIAS FERIADOS FIJOS.
002100* 02/04/90 EPR  SE CORRIGE EL CALCULO DEL PRIMER DOMINGO DE
002200*               ABRIL (NO CONTEMPLABA AÑOS BISIESTOS).
002300* 14/10/93 EPR  SE AGREGA LA BANDA INTERMEDIO DE INVIERNO.
002400* 03/02/99 EPR  REVISION Y2K - WCLATARI-AAAA YA ES DE 4 DIGITOS,
002500*               SIN IMPACTO EN LA RUTINA.
002600* 20/05/07 RAG  TICKET EGA-0045 SE AJUSTAN LOS HORARIOS DE LA
002700*               BANDA PUNTA SEGUN NUEVO ACUERDO CFE.
002800* 08/07/16 RAG  TICKET EGA-0231 PUESTA EN MARCHA EGAUGE-CFE.
002900*------------------------------------------------------------*
003000
003100 ENVIRONMENT DIVISION.
003200*--------------------
003300 CONFIGURATION SECTION.
003400*---------------------
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700
003800 DATA DIVISION.
003900*-------------
004000
004100 WORKING-STORAGE SECTION.
004200*-----------------------
004300*----------------------------------------------------------*
004400* AREA DE TRABAJO DEL CALCULO DEL DIA DE LA SEMANA          *
004500* (CONGRUENCIA DE ZELLER - SIN FUNCIONES INTRINSECAS)       *
004600*----------------------------------------------------------*
004700 01  WS-ZELLER.
004800     03 WS-Z-ANIO                   PIC  9(04) COMP.
004900     03 WS-Z-MES                    PIC  9(02) COMP.
005000     03 WS-Z-DIA                    PIC  9(02) COMP.
005100     03 WS-Z-MES-AJUSTADO           PIC  9(02) COMP.
005200     03 WS-Z-ANIO-AJUSTADO          PIC  9(04) COMP.
005300     03 WS-Z-SIGLO                  PIC  9(02) COMP.
005400     03 WS-Z-ANIO-SIGLO             PIC  9(02) COMP.
005500     03 WS-Z-TERM-MES               PIC  9(04) COMP.
005600     03 WS-Z-TERM-MES-Q             PIC  9(04) COMP.
005700     03 WS-Z-TERM-ANIO-SIGLO        PIC  9(04) COMP.
005800     03 WS-Z-TERM-SIGLO             PIC  9(04) COMP.
005900     03 WS-Z-ACUM                   PIC  9(06) COMP.
006000     03 WS-Z-COCIENTE               PIC  9(06) COMP.
006100     03 WS-Z-DIASEM                 PIC  9(01) COMP.
006200     03 FILLER                      PIC  X(05).
006300
006400*----------------------------------------------------------*
006500* AREA DE TRABAJO DE TEMPORADA (VERANO / INVIERNO)          *
006600*----------------------------------------------------------*
006700 01  WS-TEMPORADA.
006800     03 WS-DIASEM-1-ABRIL           PIC  9(01) COMP.
006900     03 WS-DIASEM-31-OCTUBRE        PIC  9(01) COMP.
007000     03 WS-AVANCE-DOMINGO           PIC  9(02) COMP.
007100     03 WS-RETROCESO-DOMINGO        PIC  9(02) COMP.
007200     03 WS-DIA-1ER-DOMINGO-ABR      PIC  9(02) COMP.
007300     03 WS-DIA-ULT-DOMINGO-OCT      PIC  9(02) COMP.
007400     03 WS-ES-VERANO                PIC  X(01) VALUE 'N'.
007500        88 88-ES-VERANO-SI                     VALUE 'S'.
007600        88 88-ES-VERANO-NO                      VALUE 'N'.
007700     03 FILLER                      PIC  X(05).
007800
007900*----------------------------------------------------------*
008000* AREA DE TRABAJO DE CLASE DE DIA Y MINUTOS DESDE MEDIANOCHE*
008100*----------------------------------------------------------*
008200 01  WS-CLASE-DIA.
008300     03 WS-MINUTOS-DIA              PIC  9(04) COMP.
008400     03 WS-ES-FERIADO                PIC  X(01) VALUE 'N'.
008500        88 88-ES-FERIADO-SI                     VALUE 'S'.
008600        88 88-ES-FERIADO-NO                      VALUE 'N'.
008700     03 WS-CLASE                    PIC  X(01) VALUE ' '.
008800        88 88-CLASE-LABORABLE                   VALUE 'L'.
008900        88 88-CLASE-SABADO                      VALUE 'S'.
009000        88 88-CLASE-DOMINGO-FERIADO             VALUE 'D'.
009100     03 FILLER                      PIC  X(05).
009200
009300*----------------------------------------------------------*
009400* TABLA DE DIAS FERIADOS FIJOS (MES-DIA)                    *
009500*----------------------------------------------------------*
009600 01  WT-FERIADOS-FIJOS.
009700     03 WT-FERIADO-01               PIC  9(04) VALUE 0101.
009800     03 WT-FERIADO-02               PIC  9(04) VALUE 0501.
009900     03 WT-FERIADO-03               PIC  9(04) VALUE 0916.
010000     03 WT-FERIADO-04               PIC  9(04) VALUE 1225.
010100 01  WT-FERIADOS-TABLA REDEFINES WT-FERIADOS-FIJOS.
010200     03 WT-FERIADO-ITEM             PIC  9(04) OCCURS 4 TIMES.
010300
010400 77  WS-IDX-FERIADO                 PIC  9(02) COMP VALUE 0.
010500 77  WS-MES-DIA-ACTUAL               PIC  9(04) COMP VALUE 0.
010600
010700*----------------------------------------------------------*
010800* VISTA DESCOMPUESTA DE LA FECHA Y HORA DE TRABAJO - SE     *
010900* ARMA AL INICIO PARA RASTREO (DISPLAY) Y PARA LA BUSQUEDA  *
011000* EN LA TABLA DE FERIADOS.                                  *
011100*----------------------------------------------------------*
011200 01  WS-FECHA-TRABAJO.
011300     03 WS-FEC-AAAAMMDD             PIC  9(08) VALUE 0.
011400 01  WS-FECHA-TRABAJO-R REDEFINES WS-FECHA-TRABAJO.
011500     03 WS-FEC-AAAA                 PIC  9(04).
011600     03 WS-FEC-MM                   PIC  9(02).
011700     03 WS-FEC-DD                   PIC  9(02).
011800
011900 01  WS-HORA-TRABAJO.
012000     03 WS-HOR-HHMM                 PIC  9(04) VALUE 0.
012100 01  WS-HORA-TRABAJO-R REDEFINES WS-HORA-TRABAJO.
012200     03 WS-HOR-HH                   PIC  9(02).
012300     03 WS-HOR-MI                   PIC  9(02).
012400
012500*-------------------------------------------------------------*
012600 LINKAGE SECTION.
012700*-------------------------------------------------------------*
012800* COPY DE AREA DE COMUNICACION CON ESTA RUTINA
012900
013000 COPY WCLATARI.
013100
013200*-------------------------------------------------------------*
013300 PROCEDURE DIVISION USING WCLATARI.
013400*-------------------------------------------------------------*
013500
013600 00000-CUERPO-PRINCIPAL.
013700*-----------------------------
013800
013900     MOVE '00'                      TO WCLATARI-RC.
014000     MOVE 'BASE'                    TO WCLATARI-TARIFA.
014100
014200     MOVE WCLATARI-AAAA             TO WS-FEC-AAAA.
014300     MOVE WCLATARI-MM               TO WS-FEC-MM.
014400     MOVE WCLATARI-DD               TO WS-FEC-DD.
014500     MOVE WCLATARI-HH               TO WS-HOR-HH.
014600     MOVE WCLATARI-MI               TO WS-HOR-MI.
014700
014800     PERFORM 10000-DETERMINO-TEMPORADA
014900        THRU FIN-10000.
015000
015100     PERFORM 20000-DETERMINO-CLASE-DIA
015200        THRU FIN-20000.
015300
015400     PERFORM 30000-DETERMINO-BANDA
015500        THRU FIN-30000.
015600
015700     GOBACK.
015800
015900*-------------------------------------------------------------*
016000 10000-DETERMINO-TEMPORADA.
016100*-----------------------------
016200* VERANO SI FECHA ESTA ENTRE EL PRIMER DOMINGO DE ABRIL Y EL
016300* ULTIMO DOMINGO DE OCTUBRE (SIN INCLUIR ESTE ULTIMO)
016400
016500     MOVE WCLATARI-AAAA             TO WS-Z-ANIO.
016600     MOVE 04                        TO WS-Z-MES.
016700     MOVE 01                        TO WS-Z-DIA.
016800     PERFORM 15000-CALCULO-ZELLER THRU FIN-15000.
016900     MOVE WS-Z-DIASEM                TO WS-DIASEM-1-ABRIL.
017000
017100     MOVE WCLATARI-AAAA             TO WS-Z-ANIO.
017200     MOVE 10                        TO WS-Z-MES.
017300     MOVE 31                        TO WS-Z-DIA.
017400     PERFORM 15000-CALCULO-ZELLER THRU FIN-15000.
017500     MOVE WS-Z-DIASEM                TO WS-DIASEM-31-OCTUBRE.
017600
017700*    AVANCE DE DIAS DESDE EL 1 DE ABRIL HASTA EL DOMINGO
017800     COMPUTE WS-Z-ACUM = 8 - WS-DIASEM-1-ABRIL.
017900     DIVIDE WS-Z-ACUM BY 7
018000            GIVING WS-Z-COCIENTE
018100            REMAINDER WS-AVANCE-DOMINGO.
018200     COMPUTE WS-DIA-1ER-DOMINGO-ABR = 1 + WS-AVANCE-DOMINGO.
018300
018400*    RETROCESO DE DIAS DESDE EL 31 DE OCTUBRE HASTA EL DOMINGO
018500     COMPUTE WS-Z-ACUM = WS-DIASEM-31-OCTUBRE + 6.
018600     DIVIDE WS-Z-ACUM BY 7
018700            GIVING WS-Z-COCIENTE
018800            REMAINDER WS-RETROCESO-DOMINGO.
018900     COMPUTE WS-DIA-ULT-DOMINGO-OCT = 31 - WS-RETROCESO-DOMINGO.
019000
019100     SET 88-ES-VERANO-NO            TO TRUE.
019200
019300     EVALUATE WCLATARI-MM
019400         WHEN 01 THRU 03
019500             CONTINUE
019600         WHEN 04
019700             IF  WCLATARI-DD         >= WS-DIA-1ER-DOMINGO-ABR
019800                 SET 88-ES-VERANO-SI TO TRUE
019900             END-IF
020000         WHEN 05 THRU 09
020100             SET 88-ES-VERANO-SI     TO TRUE
020200         WHEN 10
020300             IF  WCLATARI-DD         < WS-DIA-ULT-DOMINGO-OCT
020400                 SET 88-ES-VERANO-SI TO TRUE
020500             END-IF
020600         WHEN 11 THRU 12
020700             CONTINUE
020800         WHEN OTHER
020900             CONTINUE
021000     END-EVALUATE.
021100
021200 FIN-10000.
021300     EXIT.
021400
021500*-------------------------------------------------------------*
021600 15000-CALCULO-ZELLER.
021700*-----------------------------
021800* DIA DE LA SEMANA POR CONGRUENCIA DE ZELLER (SIN FUNCTION)
021900* DEVUELVE WS-Z-DIASEM: 0=SABADO 1=DOMINGO 2=LUNES ... 6=VIERNES
022000
022100     IF  WS-Z-MES                    <= 02
022200         COMPUTE WS-Z-MES-AJUSTADO   = WS-Z-MES + 12
022300         COMPUTE WS-Z-ANIO-AJUSTADO  = WS-Z-ANIO - 1
022400     ELSE
022500         MOVE WS-Z-MES               TO WS-Z-MES-AJUSTADO
022600         MOVE WS-Z-ANIO               TO WS-Z-ANIO-AJUSTADO
022700     END-IF.
022800
022900     DIVIDE WS-Z-ANIO-AJUSTADO BY 100
023000            GIVING WS-Z-SIGLO
023100            REMAINDER WS-Z-ANIO-SIGLO.
023200
023300*    TERMINO  13 * (MES-AJUSTADO + 1) / 5   (TRUNCADO)
023400     COMPUTE WS-Z-TERM-MES = 13 * (WS-Z-MES-AJUSTADO + 1).
023500     DIVIDE WS-Z-TERM-MES BY 5 GIVING WS-Z-TERM-MES-Q.
023600
023700     DIVIDE WS-Z-ANIO-SIGLO BY 4 GIVING WS-Z-TERM-ANIO-SIGLO.
023800     DIVIDE WS-Z-SIGLO      BY 4 GIVING WS-Z-TERM-SIGLO.
023900
024000     COMPUTE WS-Z-ACUM = WS-Z-DIA + WS-Z-TERM-MES-Q
024100             + WS-Z-ANIO-SIGLO + WS-Z-TERM-ANIO-SIGLO
024200             + WS-Z-TERM-SIGLO + (5 * WS-Z-SIGLO).
024300
024400     DIVIDE WS-Z-ACUM BY 7
024500            GIVING WS-Z-COCIENTE
024600            REMAINDER WS-Z-DIASEM.
024700
024800 FIN-15000.
024900     EXIT.
025000
025100*-------------------------------------------------------------*
025200 20000-DETERMINO-CLASE-DIA.
025300*-----------------------------
025400* CLASE DEL DIA (LABORABLE / SABADO / DOMINGO-FERIADO) Y
025500* MINUTOS TRANSCURRIDOS DESDE MEDIANOCHE.  SE EVALUA PRIMERO
025600* EL DIA DE LA SEMANA REAL; UN FERIADO QUE CAE EN DIA
025700* LABORABLE O SABADO SE RESUELVE POR LA REGLA DE ESE DIA,
025800* NO POR LA REGLA DE DOMINGO (PRECEDENCIA DEL ORIGEN).
025900
026000     MOVE WCLATARI-AAAA             TO WS-Z-ANIO.
026100     MOVE WCLATARI-MM               TO WS-Z-MES.
026200     MOVE WCLATARI-DD               TO WS-Z-DIA.
026300     PERFORM 15000-CALCULO-ZELLER THRU FIN-15000.
026400
026500     PERFORM 25000-VERIFICO-FERIADO THRU FIN-25000.
026600
026700     EVALUATE TRUE
026800         WHEN WS-Z-DIASEM            >= 2 AND
026900              WS-Z-DIASEM            <= 6
027000             SET 88-CLASE-LABORABLE  TO TRUE
027100         WHEN WS-Z-DIASEM            = 0
027200             SET 88-CLASE-SABADO     TO TRUE
027300         WHEN WS-Z-DIASEM            = 1
027400             SET 88-CLASE-DOMINGO-FERIADO TO TRUE
027500         WHEN 88-ES-FERIADO-SI
027600             SET 88-CLASE-DOMINGO-FERIADO TO TRUE
027700         WHEN OTHER
027800             SET 88-CLASE-LABORABLE  TO TRUE
027900     END-EVALUATE.
028000
028100     COMPUTE WS-MINUTOS-DIA = (WCLATARI-HH * 60) + WCLATARI-MI.
028200
028300 FIN-20000.
028400     EXIT.
028500
028600*-------------------------------------------------------------*
028700 25000-VERIFICO-FERIADO.
028800*-----------------------------
028900* BUSQUEDA SECUENCIAL EN LA TABLA DE FERIADOS FIJOS
029000
029100     SET 88-ES-FERIADO-NO           TO TRUE.
029200     COMPUTE WS-MES-DIA-ACTUAL = (WS-FEC-MM * 100) + WS-FEC-DD.
029300
029400     PERFORM 25100-BUSCO-FERIADO
029500        VARYING WS-IDX-FERIADO FROM 1 BY 1
029600          UNTIL WS-IDX-FERIADO > 4
029700             OR 88-ES-FERIADO-SI.
029800
029900 FIN-25000.
030000     EXIT.
030100
030200 25100-BUSCO-FERIADO.
030300*-----------------------------
030400
030500     IF  WT-FERIADO-ITEM (WS-IDX-FERIADO) = WS-MES-DIA-ACTUAL
030600         SET 88-ES-FERIADO-SI        TO TRUE
030700     END-IF.
030800
030900 FIN-25100.
031000     EXIT.
031100
031200*-------------------------------------------------------------*
031300 30000-DETERMINO-BANDA.
031400*-----------------------------
031500* TABLA DE BANDAS GDMTH POR TEMPORADA / CLASE DE DIA / HORARIO
031600* DEFECTO: BASE, YA SEA POR FALTA DE DATO O CASO NO CONTEMPLADO
031700
031800     EVALUATE TRUE
031900         WHEN 88-ES-VERANO-SI AND 88-CLASE-LABORABLE
032000             PERFORM 31000-BANDA-VERANO-LABORABLE
032100                THRU FIN-31000
032200         WHEN 88-ES-VERANO-SI AND 88-CLASE-SABADO
032300             PERFORM 32000-BANDA-VERANO-SABADO
032400                THRU FIN-32000
032500         WHEN 88-ES-VERANO-SI AND 88-CLASE-DOMINGO-FERIADO
032600             PERFORM 33000-BANDA-VERANO-DOMINGO
032700                THRU FIN-33000
032800         WHEN 88-ES-VERANO-NO AND 88-CLASE-LABORABLE
032900             PERFORM 34000-BANDA-INVIERNO-LABORABLE
033000                THRU FIN-34000
033100         WHEN 88-ES-VERANO-NO AND 88-CLASE-SABADO
033200             PERFORM 35000-BANDA-INVIERNO-SABADO
033300                THRU FIN-35000
033400         WHEN 88-ES-VERANO-NO AND 88-CLASE-DOMINGO-FERIADO
033500             PERFORM 36000-BANDA-INVIERNO-DOMINGO
033600                THRU FIN-36000
033700         WHEN OTHER
033800             MOVE 'BASE'             TO WCLATARI-TARIFA
033900             MOVE '99'               TO WCLATARI-RC
034000             DISPLAY 'CLATARIF - CASO NO CONTEMPLADO, SE USA '
034100                     'BASE POR DEFECTO - FECHA '
034200                     WS-FEC-AAAAMMDD ' HORA ' WS-HOR-HHMM
034300     END-EVALUATE.
034400
034500 FIN-30000.
034600     EXIT.
034700
034800*-------------------------------------------------------------*
034900 31000-BANDA-VERANO-LABORABLE.
035000*-----------------------------
035100
035200     EVALUATE TRUE
035300         WHEN WS-MINUTOS-DIA         < 0360
035400             MOVE 'BASE'             TO WCLATARI-TARIFA
035500         WHEN WS-MINUTOS-DIA         >= 1200 AND
035600              WS-MINUTOS-DIA         < 1320
035700             MOVE 'PUNTA'            TO WCLATARI-TARIFA
035800         WHEN OTHER
035900             MOVE 'INTERMEDIO'       TO WCLATARI-TARIFA
036000     END-EVALUATE.
036100
036200 FIN-31000.
036300     EXIT.
036400
036500 32000-BANDA-VERANO-SABADO.
036600*-----------------------------
036700
036800     EVALUATE TRUE
036900         WHEN WS-MINUTOS-DIA         < 0420
037000             MOVE 'BASE'             TO WCLATARI-TARIFA
037100         WHEN OTHER
037200             MOVE 'INTERMEDIO'       TO WCLATARI-TARIFA
037300     END-EVALUATE.
037400
037500 FIN-32000.
037600     EXIT.
037700
037800 33000-BANDA-VERANO-DOMINGO.
037900*-----------------------------
038000
038100     EVALUATE TRUE
038200         WHEN WS-MINUTOS-DIA         < 1140
038300             MOVE 'BASE'             TO WCLATARI-TARIFA
038400         WHEN OTHER
038500             MOVE 'INTERMEDIO'       TO WCLATARI-TARIFA
038600     END-EVALUATE.
038700
038800 FIN-33000.
038900     EXIT.
039000
039100 34000-BANDA-INVIERNO-LABORABLE.
039200*-----------------------------
039300
039400     EVALUATE TRUE
039500         WHEN WS-MINUTOS-DIA         < 0360
039600             MOVE 'BASE'             TO WCLATARI-TARIFA
039700         WHEN WS-MINUTOS-DIA         >= 1080 AND
039800              WS-MINUTOS-DIA         < 1320
039900             MOVE 'PUNTA'            TO WCLATARI-TARIFA
040000         WHEN OTHER
040100             MOVE 'INTERMEDIO'       TO WCLATARI-TARIFA
040200     END-EVALUATE.
040300
040400 FIN-34000.
040500     EXIT.
040600
040700 35000-BANDA-INVIERNO-SABADO.
040800*-----------------------------
040900
041000     EVALUATE TRUE
041100         WHEN WS-MINUTOS-DIA         < 0480
041200             MOVE 'BASE'             TO WCLATARI-TARIFA
041300         WHEN WS-MINUTOS-DIA         >= 1140 AND
041400              WS-MINUTOS-DIA         < 1260
041500             MOVE 'PUNTA'            TO WCLATARI-TARIFA
041600         WHEN OTHER
041700             MOVE 'INTERMEDIO'       TO WCLATARI-TARIFA
041800     END-EVALUATE.
041900
042000 FIN-35000.
042100     EXIT.
042200
042300 36000-BANDA-INVIERNO-DOMINGO.
042400*-----------------------------
042500
042600     EVALUATE TRUE
042700         WHEN WS-MINUTOS-DIA         < 1080
042800             MOVE 'BASE'             TO WCLATARI-TARIFA
042900         WHEN OTHER
043000             MOVE 'INTERMEDIO'       TO WCLATARI-TARIFA
043100     END-EVALUATE.
043200
043300 FIN-36000.
043400     EXIT.
